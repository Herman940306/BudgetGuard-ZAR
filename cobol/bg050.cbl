000100*****************************************************************
000200*                                                               *
000300*               Budget Analysis Audit File Writer               *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG050.
001200*
001300*    AUTHOR.             S L KUHN, 04/04/1991.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       04/04/1991.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1991-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Owns the audit trail file - opens it once,
002700*                         writes the run metadata and summary block,
002800*                         writes one detail line per campaign as it
002900*                         is handed across by BG000, then closes it.
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FUNCTIONS USED.     NONE.
003600*
003700*    ERROR MESSAGES USED.
003800*                        NONE.
003900*
004000* CHANGES:
004100* 04/04/91 SLK - 1.00 CREATED AS THE NIGHTLY-RUN AUDIT TRAIL WRITER
004200*                      FOR THE STOCK REVALUATION SUITE.
004300* 16/01/95 SLK - 1.01 SUMMARY BLOCK MOVED AHEAD OF THE DETAIL LINES
004400*                      SO THE TRAIL CAN BE SPOT-CHECKED WITHOUT
004500*                      READING TO END OF FILE.
004600* 19/09/98 VBC - 1.02 Y2K REVIEW - RUN-TIMESTAMP PASSED IN AS A
004700*                      FULL CCYY STRING BY THE CALLER, NO CHANGE
004800*                      NEEDED, SIGNED OFF FOR THE MILLENNIUM
004900*                      PROGRAMME.
005000* 02/03/06 SLK - 1.03 MOVED FROM THE STOCK SUITE INTO THE COMMON
005100*                      (MAPS-STYLE) COPY POOL.
005200* 21/05/26 MJP - 2.00 REWORKED FOR BUDGETGUARD ZAR - AUDIT RECORD
005300*                      NOW CARRIES THE FULL CAMPAIGN ANALYSIS ROW
005400*                      (BUDGET, SPEND, GROSS, RDS, SPEND/TIME PCT,
005500*                      RISK LEVEL, DAYS REMAINING) (REQ BG-008).
005600* 30/05/26 MJP -    1 GROSS BUDGET NOW WRITTEN AS "NONE" RATHER
005700*                      THAN ZERO WHEN THE CAMPAIGN DID NOT SUPPLY
005800*                      ONE, SO THE TRAIL DOES NOT LOOK LIKE A FREE
005900*                      CAMPAIGN.
006000* 10/06/26 MJP - 2.01 CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
006100*                      REST OF THE SUITE.
006200* 09/08/26 MJP - 2.02 WS-EDIT-MONEY (11 INTEGER DIGITS) WAS BEING
006300*                      REUSED TO EDIT THE RUN TOTALS, WHICH ARE
006400*                      S9(13)V99 - ADDED WS-EDIT-TOTAL-MONEY SIZED
006500*                      FOR THE TOTALS SO A BIG RUN CANNOT TRUNCATE
006600*                      SILENTLY IN THE HEADER BLOCK.
006700*
006800*************************************************************************
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
007300* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1991-2026 AND LATER.
007400*
007500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
007600* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007700* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007800*
007900* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008000* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008100* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
008200*
008300*************************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
008800 COPY "ENVDIV.COB".
008900 INPUT-OUTPUT            SECTION.
009000*------------------------------
009100 FILE-CONTROL.
009200     COPY "SELBGAUD.COB".
009300*
009400 DATA                    DIVISION.
009500*================================
009600 FILE SECTION.
009700*
009800 COPY "FDBGAUD.COB".
009900*
010000 WORKING-STORAGE SECTION.
010100*-----------------------
010200 77  PROG-NAME               PIC X(15) VALUE "BG050 (2.00)".
010300 77  BG-AUD-STATUS            PIC XX.
010400*
010500 01  WS-Line                 PIC X(132).
010600 01  WS-Line-X REDEFINES WS-Line.
010700     03  WS-Line-Tag         PIC X(20).
010800     03  WS-Line-Rest        PIC X(112).
010900*
011000 01  WS-Edit-Money            PIC -ZZZZZZZZZZ9.99.
011100 01  WS-Edit-Total-Money      PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
011200 01  WS-Edit-Pct              PIC -ZZ9.9999.
011300 01  WS-Edit-Count            PIC ZZZZ9.
011400 01  WS-Edit-Count-X REDEFINES WS-Edit-Count
011500                              PIC X(5).
011600 01  WS-Edit-Days              PIC Z9.
011700*
011800 LINKAGE SECTION.
011900*--------------
012000*
012100 01  BG050-WS.
012200     03  BG050-Function        PIC 9.
012300     03  BG050-Timestamp       PIC X(19).
012400     03  BG050-Version         PIC X(8).
012500     03  BG050-Total-Budget    PIC S9(13)V99 COMP-3.
012600     03  BG050-Total-Spend     PIC S9(13)V99 COMP-3.
012700     03  BG050-Total-RDS       PIC S9(13)V99 COMP-3.
012800     03  BG050-Critical-Count  PIC 9(5) COMP.
012900     03  BG050-Warning-Count   PIC 9(5) COMP.
013000     03  BG050-Healthy-Count   PIC 9(5) COMP.
013100     03  BG050-Overbud-Count   PIC 9(5) COMP.
013200     03  BG050-Campaign-Count  PIC 9(5) COMP.
013300     03  BG050-Cam-Name        PIC X(40).
013400     03  BG050-Cam-Budget      PIC S9(11)V99 COMP-3.
013500     03  BG050-Cam-Spend       PIC S9(11)V99 COMP-3.
013600     03  BG050-Cam-Gross       PIC S9(11)V99 COMP-3.
013700     03  BG050-Cam-Gross-Flag  PIC X.
013800     03  BG050-Cam-RDS         PIC S9(11)V99 COMP-3.
013900     03  BG050-Cam-Spend-Pct   PIC S9(3)V9(4) COMP-3.
014000     03  BG050-Cam-Time-Pct    PIC S9(3)V9(4) COMP-3.
014100     03  BG050-Cam-Risk        PIC X(12).
014200     03  BG050-Cam-Days-Remain PIC 9(2).
014300 01  BG050-WS-X REDEFINES BG050-WS
014400                              PIC X(150).
014500*
014600 PROCEDURE DIVISION USING BG050-WS.
014700*==================================
014800*
014900 EE000-Main.
015000     IF       BG050-Function = 1
015100              PERFORM EE010-Write-Header
015200     ELSE
015300     IF       BG050-Function = 2
015400              PERFORM EE020-Write-Detail
015500     ELSE
015600              PERFORM EE030-Close-File.
015700     GOBACK.
015800*
015900 EE010-Write-Header.
016000********************
016100*
016200     OPEN     OUTPUT BG-AUDIT-FILE.
016300     MOVE     "BUDGETGUARD ZAR AUDIT FILE" TO BG-AUDIT-LINE.
016400     WRITE    BG-AUDIT-LINE.
016500     STRING   "GENERATED-BY: BUDGETGUARD ZAR" DELIMITED BY SIZE
016600              INTO WS-Line.
016700     WRITE    BG-AUDIT-LINE FROM WS-Line.
016800     STRING   "RUN-TIMESTAMP: " DELIMITED BY SIZE
016900              BG050-Timestamp   DELIMITED BY SIZE
017000              INTO WS-Line.
017100     WRITE    BG-AUDIT-LINE FROM WS-Line.
017200     STRING   "VERSION: " DELIMITED BY SIZE
017300              BG050-Version DELIMITED BY SIZE
017400              INTO WS-Line.
017500     WRITE    BG-AUDIT-LINE FROM WS-Line.
017600*
017700*  THE THREE RUN TOTALS ARE S9(13)V99 - ELEVEN DIGITS WIDER THAN A
017800*  CAMPAIGN AMOUNT CAN EVER BE - SO THEY ARE EDITED THROUGH THEIR
017900*  OWN WS-EDIT-TOTAL-MONEY FIELD RATHER THAN THE DETAIL-LINE ONE,
018000*  THE SAME WAY BG060'S REPORT WRITER SIZES WS-RPT-TOTAL-BUDGET.
018100*
018200     MOVE     BG050-Total-Budget TO WS-Edit-Total-Money.
018300     STRING   "TOTAL-BUDGET: "   DELIMITED BY SIZE
018400              WS-Edit-Total-Money DELIMITED BY SIZE
018500              INTO WS-Line.
018600     WRITE    BG-AUDIT-LINE FROM WS-Line.
018700     MOVE     BG050-Total-Spend TO WS-Edit-Total-Money.
018800     STRING   "TOTAL-SPEND: "    DELIMITED BY SIZE
018900              WS-Edit-Total-Money DELIMITED BY SIZE
019000              INTO WS-Line.
019100     WRITE    BG-AUDIT-LINE FROM WS-Line.
019200     MOVE     BG050-Total-RDS TO WS-Edit-Total-Money.
019300     STRING   "TOTAL-RDS: "      DELIMITED BY SIZE
019400              WS-Edit-Total-Money DELIMITED BY SIZE
019500              INTO WS-Line.
019600     WRITE    BG-AUDIT-LINE FROM WS-Line.
019700     MOVE     BG050-Critical-Count TO WS-Edit-Count.
019800     STRING   "CRITICAL-COUNT: " DELIMITED BY SIZE
019900              WS-Edit-Count       DELIMITED BY SIZE
020000              INTO WS-Line.
020100     WRITE    BG-AUDIT-LINE FROM WS-Line.
020200     MOVE     BG050-Warning-Count TO WS-Edit-Count.
020300     STRING   "WARNING-COUNT: " DELIMITED BY SIZE
020400              WS-Edit-Count      DELIMITED BY SIZE
020500              INTO WS-Line.
020600     WRITE    BG-AUDIT-LINE FROM WS-Line.
020700     MOVE     BG050-Healthy-Count TO WS-Edit-Count.
020800     STRING   "HEALTHY-COUNT: " DELIMITED BY SIZE
020900              WS-Edit-Count      DELIMITED BY SIZE
021000              INTO WS-Line.
021100     WRITE    BG-AUDIT-LINE FROM WS-Line.
021200     MOVE     BG050-Overbud-Count TO WS-Edit-Count.
021300     STRING   "OVERBUD-COUNT: " DELIMITED BY SIZE
021400              WS-Edit-Count      DELIMITED BY SIZE
021500              INTO WS-Line.
021600     WRITE    BG-AUDIT-LINE FROM WS-Line.
021700     MOVE     BG050-Campaign-Count TO WS-Edit-Count.
021800     STRING   "CAMPAIGN-COUNT: " DELIMITED BY SIZE
021900              WS-Edit-Count       DELIMITED BY SIZE
022000              INTO WS-Line.
022100     WRITE    BG-AUDIT-LINE FROM WS-Line.
022200     MOVE     "DETAIL" TO BG-AUDIT-LINE.
022300     WRITE    BG-AUDIT-LINE.
022400 EE010-Exit.
022500     EXIT.
022600*
022700 EE020-Write-Detail.
022800********************
022900*
023000     MOVE     SPACES TO WS-Line.
023100     MOVE     BG050-Cam-Budget TO WS-Edit-Money.
023200     STRING   "CAMPAIGN=" DELIMITED BY SIZE
023300              BG050-Cam-Name  DELIMITED BY SIZE
023400              "|BUDGET="      DELIMITED BY SIZE
023500              WS-Edit-Money   DELIMITED BY SIZE
023600              INTO WS-Line.
023700     WRITE    BG-AUDIT-LINE FROM WS-Line.
023800*
023900     MOVE     SPACES TO WS-Line.
024000     MOVE     BG050-Cam-Spend  TO WS-Edit-Money.
024100     STRING   "SPEND="    DELIMITED BY SIZE
024200              WS-Edit-Money DELIMITED BY SIZE
024300              INTO WS-Line.
024400     WRITE    BG-AUDIT-LINE FROM WS-Line.
024500*
024600     MOVE     SPACES TO WS-Line.
024700     IF       BG050-Cam-Gross-Flag = "Y"
024800              MOVE BG050-Cam-Gross TO WS-Edit-Money
024900              STRING "GROSS=" DELIMITED BY SIZE
025000                     WS-Edit-Money DELIMITED BY SIZE
025100                     INTO WS-Line
025200     ELSE
025300              STRING "GROSS=NONE" DELIMITED BY SIZE
025400                     INTO WS-Line.
025500     WRITE    BG-AUDIT-LINE FROM WS-Line.
025600*
025700     MOVE     SPACES TO WS-Line.
025800     MOVE     BG050-Cam-RDS TO WS-Edit-Money.
025900     STRING   "RDS="      DELIMITED BY SIZE
026000              WS-Edit-Money DELIMITED BY SIZE
026100              INTO WS-Line.
026200     WRITE    BG-AUDIT-LINE FROM WS-Line.
026300*
026400     MOVE     SPACES TO WS-Line.
026500     MOVE     BG050-Cam-Spend-Pct TO WS-Edit-Pct.
026600     STRING   "SPEND-PCT="  DELIMITED BY SIZE
026700              WS-Edit-Pct   DELIMITED BY SIZE
026800              INTO WS-Line.
026900     WRITE    BG-AUDIT-LINE FROM WS-Line.
027000*
027100     MOVE     SPACES TO WS-Line.
027200     MOVE     BG050-Cam-Time-Pct TO WS-Edit-Pct.
027300     STRING   "TIME-PCT="   DELIMITED BY SIZE
027400              WS-Edit-Pct   DELIMITED BY SIZE
027500              INTO WS-Line.
027600     WRITE    BG-AUDIT-LINE FROM WS-Line.
027700*
027800     MOVE     SPACES TO WS-Line.
027900     MOVE     BG050-Cam-Days-Remain TO WS-Edit-Days.
028000     STRING   "RISK="        DELIMITED BY SIZE
028100              BG050-Cam-Risk DELIMITED BY SIZE
028200              "|DAYS-REMAINING=" DELIMITED BY SIZE
028300              WS-Edit-Days   DELIMITED BY SIZE
028400              INTO WS-Line.
028500     WRITE    BG-AUDIT-LINE FROM WS-Line.
028600 EE020-Exit.
028700     EXIT.
028800*
028900 EE030-Close-File.
029000******************
029100*
029200     CLOSE    BG-AUDIT-FILE.
029300 EE030-Exit.
029400     EXIT.
