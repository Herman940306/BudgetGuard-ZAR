000100*****************************************************************
000200*                                                               *
000300*                Date-Pacing Arithmetic (Date Logic)           *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG020.
001200*
001300*    AUTHOR.             V B COEN, 14/03/1984.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       14/03/1984.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1984-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Leap-year test, days-in-month, days
002700*                         elapsed/remaining and time-elapsed
002800*                         percentage for one calendar reference
002900*                         date.  Called by BG010 and BG040.
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FUNCTIONS USED.     NONE - ALL ARITHMETIC IS HAND ROLLED SO
003600*                         THE LOGIC CAN BE TRACED WITHOUT A MANUAL.
003700*
003800*    ERROR MESSAGES USED.
003900*                        BG201.
004000*
004100* CHANGES:
004200* 14/03/84 VBC - 1.00 CREATED AS A GENERIC CALENDAR-ARITHMETIC
004300*                      UTILITY FOR THE SALES LEDGER AGEING RUN.
004400* 02/11/86 VBC - 1.01 ADDED CENTURY RULE TO LEAP-YEAR TEST AFTER
004500*                      THE AGEING RUN MIS-DATED 29 FEB IN A
004600*                      NON-LEAP CENTURY YEAR.
004700* 19/07/91 DPW - 1.02 DAYS-IN-MONTH TABLE MOVED TO WORKING-STORAGE
004800*                      FROM INLINE IFS FOR MAINTAINABILITY.
004900* 09/09/98 VBC - 1.03 Y2K REVIEW - CCYY ALREADY CARRIED AS A FULL
005000*                      4-DIGIT FIELD THROUGHOUT, NO CHANGE NEEDED,
005100*                      SIGNED OFF FOR THE MILLENNIUM PROGRAMME.
005200* 11/01/00 SLK - 1.04 MILLENNIUM RE-TEST AGAINST LIVE AGEING DATA
005300*                      FOLLOWING ROLLOVER, NO FAULTS FOUND.
005400* 24/06/07 VBC - 1.05 MOVED FROM THE SALES LEDGER SUITE INTO THE
005500*                      COMMON (MAPS-STYLE) COPY POOL.
005600* 03/05/26 MJP - 2.00 REWORKED FOR THE BUDGETGUARD ZAR PACING
005700*                      ENGINE - ADDED DAYS-ELAPSED, DAYS-REMAINING
005800*                      AND TIME-PCT, DROPPED THE OLD AGEING-BUCKET
005900*                      ENTRY POINTS (REQ BG-001).
006000* 12/05/26 MJP -    1 DAYS-REMAINING FLOORED AT 1 - LAST DAY OF
006100*                      MONTH MUST NEVER REPORT ZERO DAYS LEFT.
006200* 19/05/26 MJP -    2 TIME-PCT NOW HELD TO 4 DECIMALS, NOT 2.
006300* 28/05/26 MJP -    3 REJECT MONTH OUTSIDE 1-12 VIA ERROR FLAG
006400*                      RATHER THAN ABENDING (REQ BG-005).
006500* 14/06/26 MJP - 2.01 CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
006600*                      REST OF THE SUITE.
006700*
006800*************************************************************************
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
007300* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1984-2026 AND LATER.
007400*
007500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
007600* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007700* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007800*
007900* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008000* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008100* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
008200*
008300*************************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
008800 COPY "ENVDIV.COB".
008900 INPUT-OUTPUT            SECTION.
009000*------------------------------
009100*
009200 DATA                    DIVISION.
009300*================================
009400 FILE SECTION.
009500*
009600 WORKING-STORAGE SECTION.
009700*-----------------------
009800 77  PROG-NAME               PIC X(15) VALUE "BG020 (1.01)".
009900*
010000 01  WS-Leap-Work.
010100     03  WS-Leap-Rem4        PIC S9(4) COMP.
010200     03  WS-Leap-Rem100      PIC S9(4) COMP.
010300     03  WS-Leap-Rem400      PIC S9(4) COMP.
010400     03  WS-Leap-Quot        PIC S9(9) COMP.
010500*
010600 01  WS-Days-Table-Block      VALUE "312831303130313130313031".
010700     03  WS-Days-Table        PIC 99 OCCURS 12.
010800 01  WS-Days-Table-X REDEFINES WS-Days-Table-Block
010900                              PIC X(24).
011000*
011100 01  WS-Date-Work.
011200     03  WS-Date-CCYY         PIC 9(4).
011300     03  WS-Date-MM           PIC 99.
011400     03  WS-Date-DD           PIC 99.
011500 01  WS-Date-Work9 REDEFINES WS-Date-Work
011600                              PIC 9(8).
011700*
011800 01  WS-Pct-Work.
011900     03  WS-Pct-Numerator     PIC S9(7)V9(4) COMP-3.
012000     03  WS-Pct-Denominator   PIC S9(7)V9(4) COMP-3.
012100 01  WS-Pct-Work-X REDEFINES WS-Pct-Work
012200                              PIC X(12).
012300*
012400 01  I                        PIC 99 COMP.
012500*
012600 01  Error-Messages.
012700     03  BG201           PIC X(30) VALUE "BG201 Month outside 1 thru 12".
012800*
012900 LINKAGE SECTION.
013000*--------------
013100*
013200 01  BG020-WS.
013300     03  BG020-CCYY           PIC 9(4).
013400     03  BG020-MM             PIC 99.
013500     03  BG020-DD             PIC 99.
013600     03  BG020-Leap-Flag      PIC X.
013700     03  BG020-Days-In-Month  PIC 99.
013800     03  BG020-Days-Elapsed   PIC 99.
013900     03  BG020-Days-Remaining PIC 99.
014000     03  BG020-Time-Pct       PIC S9(3)V9(4) COMP-3.
014100     03  BG020-Error-Flag     PIC X.
014200*
014300 PROCEDURE DIVISION USING BG020-WS.
014400*==================================
014500*
014600 BB000-Main.
014700     MOVE     "N"         TO  BG020-Error-Flag.
014800     MOVE     BG020-CCYY  TO  WS-Date-CCYY.
014900     MOVE     BG020-MM    TO  WS-Date-MM.
015000     MOVE     BG020-DD    TO  WS-Date-DD.
015100     IF       BG020-MM < 1 OR BG020-MM > 12
015200              MOVE "Y" TO BG020-Error-Flag
015300              GO TO BB000-Exit.
015400     PERFORM  BB010-Leap-Test.
015500     PERFORM  BB020-Days-In-Month.
015600     MOVE     BG020-DD TO BG020-Days-Elapsed.
015700     COMPUTE  BG020-Days-Remaining =
015800              BG020-Days-In-Month - BG020-DD + 1.
015900     IF       BG020-Days-Remaining < 1
016000              MOVE 1 TO BG020-Days-Remaining.
016100     PERFORM  BB040-Time-Pct.
016200 BB000-Exit.
016300     GOBACK.
016400*
016500 BB010-Leap-Test.
016600*****************
016700*
016800     DIVIDE   BG020-CCYY BY 4   GIVING WS-Leap-Quot
016900                                REMAINDER WS-Leap-Rem4.
017000     IF       WS-Leap-Rem4 NOT = 0
017100              MOVE "N" TO BG020-Leap-Flag
017200              GO TO BB010-Exit.
017300     DIVIDE   BG020-CCYY BY 100 GIVING WS-Leap-Quot
017400                                REMAINDER WS-Leap-Rem100.
017500     IF       WS-Leap-Rem100 NOT = 0
017600              MOVE "Y" TO BG020-Leap-Flag
017700              GO TO BB010-Exit.
017800     DIVIDE   BG020-CCYY BY 400 GIVING WS-Leap-Quot
017900                                REMAINDER WS-Leap-Rem400.
018000     IF       WS-Leap-Rem400 = 0
018100              MOVE "Y" TO BG020-Leap-Flag
018200     ELSE
018300              MOVE "N" TO BG020-Leap-Flag.
018400 BB010-Exit.
018500     EXIT.
018600*
018700 BB020-Days-In-Month.
018800*********************
018900*
019000     MOVE     WS-Days-Table (BG020-MM) TO BG020-Days-In-Month.
019100     IF       BG020-MM = 2 AND BG020-Leap-Flag = "Y"
019200              ADD 1 TO BG020-Days-In-Month.
019300 BB020-Exit.
019400     EXIT.
019500*
019600 BB040-Time-Pct.
019700***************
019800*
019900     MOVE     BG020-Days-Elapsed    TO WS-Pct-Numerator.
020000     MOVE     BG020-Days-In-Month   TO WS-Pct-Denominator.
020100     COMPUTE  BG020-Time-Pct =
020200              (WS-Pct-Numerator / WS-Pct-Denominator) * 100.
020300 BB040-Exit.
020400     EXIT.
