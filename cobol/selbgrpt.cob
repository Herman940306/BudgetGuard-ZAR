000100     SELECT BG-PRINT-FILE   ASSIGN TO BGRPTOUT
000200                       ORGANIZATION IS LINE SEQUENTIAL
000300                       STATUS       IS BG-RPT-STATUS.
