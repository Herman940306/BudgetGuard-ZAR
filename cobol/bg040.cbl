000100*****************************************************************
000200*                                                               *
000300*              Campaign Pacing And Risk Classification          *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG040.
001200*
001300*    AUTHOR.             R A TATE, 19/06/1989.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       19/06/1989.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1989-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Derives the Recommended Daily Spend, the
002700*                         spend percentage and the time percentage
002800*                         for one campaign, then classifies it
002900*                         into a risk band.  Called by BG000 once
003000*                         per validated campaign record.  The RDS
003100*                         division is rounded half-to-even in line,
003200*                         the same way BG030 rounds VAT conversions.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     BG020.
003700*
003800*    FUNCTIONS USED.     NONE.
003900*
004000*    ERROR MESSAGES USED.
004100*                        NONE.
004200*
004300* CHANGES:
004400* 19/06/89 RAT - 1.00 CREATED AS THE BUDGET-VARIANCE FLAGGING
004500*                      ROUTINE FOR THE COST-CENTRE SPENDING REPORT.
004600* 04/02/92 RAT - 1.01 ADDED THE "OVER BUDGET" BAND - PREVIOUSLY
004700*                      OVERSPEND FELL THROUGH TO "CRITICAL".
004800* 21/10/95 VBC - 1.02 VARIANCE THRESHOLDS NOW HELD AS 77-LEVELS
004900*                      RATHER THAN LITERALS, FOR EASE OF TUNING.
005000* 02/09/98 RAT - 1.03 Y2K REVIEW - NO DATE ARITHMETIC IN THIS
005100*                      MODULE, SIGNED OFF FOR THE MILLENNIUM
005200*                      PROGRAMME.
005300* 15/03/03 VBC - 1.04 RENAMED FROM THE COST-CENTRE SUITE INTO THE
005400*                      COMMON (MAPS-STYLE) COPY POOL.
005500* 07/05/26 MJP - 2.00 REWORKED FOR BUDGETGUARD ZAR - RECOMMENDED
005600*                      DAILY SPEND AND SPEND PERCENTAGE ADDED,
005700*                      CALLS BG020 FOR THE TIME PERCENTAGE AND
005800*                      BG030 FOR THE GROSS RDS (REQ BG-002,
005900*                      REQ BG-003).
006000* 16/05/26 MJP -    1 RISK BANDS NOW STRICTLY GREATER-THAN THE
006100*                      THRESHOLD, NOT GREATER-THAN-OR-EQUAL, TO
006200*                      MATCH THE BUSINESS RULE SIGN-OFF.
006300* 25/05/26 MJP -    2 OVER-BUDGET TEST MOVED AHEAD OF THE VARIANCE
006400*                      TEST SO A CAMPAIGN PAST 100 PCT SPEND IS
006500*                      NEVER ALSO MARKED CRITICAL.
006600* 09/06/26 MJP - 2.01 CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
006700*                      REST OF THE SUITE.
006800* 09/08/26 MJP - 2.02 DD030 USED THE PLAIN ROUNDED PHRASE ON THE RDS
006900*                      DIVIDE (ROUND-HALF-UP) - DID NOT MATCH THE
007000*                      HALF-TO-EVEN RULE THE REST OF THE SUITE USES.
007100*                      REWORKED TO ROUND THE SAME WAY AS BG030, AND
007200*                      THE DEAD BG030 LINKAGE (NEVER ACTUALLY CALLED)
007300*                      REPLACED WITH THE ROUNDING WORK FIELDS.
007400*
007500*************************************************************************
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
008000* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1989-2026 AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
008300* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
008400* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008500*
008600* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008700* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008800* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
008900*
009000*************************************************************************
009100*
009200 ENVIRONMENT             DIVISION.
009300*================================
009400*
009500 COPY "ENVDIV.COB".
009600 INPUT-OUTPUT            SECTION.
009700*------------------------------
009800*
009900 DATA                    DIVISION.
010000*================================
010100 FILE SECTION.
010200*
010300 WORKING-STORAGE SECTION.
010400*-----------------------
010500 77  PROG-NAME               PIC X(15) VALUE "BG040 (2.00)".
010600*
010700 77  WS-Warning-Thresh       PIC S9(3)V9(4) COMP-3 VALUE 5.0000.
010800 77  WS-Critical-Thresh      PIC S9(3)V9(4) COMP-3 VALUE 15.0000.
010900 77  WS-Overbud-Thresh       PIC S9(3)V9(4) COMP-3 VALUE 100.0000.
011000*
011100 01  WS-Bg020-Link.
011200     03  WS-020-CCYY         PIC 9(4).
011300     03  WS-020-MM           PIC 99.
011400     03  WS-020-DD           PIC 99.
011500     03  WS-020-Leap-Flag    PIC X.
011600     03  WS-020-Days-In-Mth  PIC 99.
011700     03  WS-020-Days-Elapsed PIC 99.
011800     03  WS-020-Days-Remain  PIC 99.
011900     03  WS-020-Time-Pct     PIC S9(3)V9(4) COMP-3.
012000     03  WS-020-Error-Flag   PIC X.
012100 01  WS-Bg020-Link-X REDEFINES WS-Bg020-Link
012200                             PIC X(17).
012300*
012400 01  WS-030-Amount-In        PIC S9(11)V99 COMP-3.
012500*
012600 01  WS-RHE-Value            PIC S9(11)V9(4) COMP-3.
012700 01  WS-RHE-Value-X REDEFINES WS-RHE-Value
012800                             PIC X(7).
012900 01  WS-RHE-Trunc            PIC S9(11)V99   COMP-3.
013000 01  WS-RHE-Frac             PIC S9(11)V9(4) COMP-3.
013100 01  WS-RHE-Cents            PIC S9(13)      COMP-3.
013200 01  WS-RHE-Cents-X REDEFINES WS-RHE-Cents
013300                             PIC X(7).
013400 01  WS-RHE-Quot             PIC S9(13)      COMP.
013500 01  WS-RHE-Rem              PIC S9(4)       COMP.
013600*
013700 01  WS-Half-Cent            PIC S9(11)V9(4) COMP-3 VALUE .0050.
013800*
013900 01  WS-Variance-Work.
014000     03  WS-Variance         PIC S9(5)V9(4) COMP-3.
014100 01  WS-Variance-Work-X REDEFINES WS-Variance-Work
014200                             PIC X(4).
014300*
014400 01  WS-Spend-Pct-Work.
014500     03  WS-SPW-Numerator    PIC S9(13)V9(4) COMP-3.
014600     03  WS-SPW-Denominator  PIC S9(13)V9(4) COMP-3.
014700*
014800 LINKAGE SECTION.
014900*--------------
015000*
015100 01  BG040-WS.
015200     03  BG040-CCYY           PIC 9(4).
015300     03  BG040-MM             PIC 99.
015400     03  BG040-DD             PIC 99.
015500     03  BG040-Vat-Rate       PIC 9V9(4) COMP-3.
015600     03  BG040-Monthly-Budget PIC S9(11)V99 COMP-3.
015700     03  BG040-Current-Spend  PIC S9(11)V99 COMP-3.
015800     03  BG040-RDS            PIC S9(11)V99 COMP-3.
015900     03  BG040-Spend-Pct      PIC S9(3)V9(4) COMP-3.
016000     03  BG040-Time-Pct       PIC S9(3)V9(4) COMP-3.
016100     03  BG040-Days-Remaining PIC 99.
016200     03  BG040-Risk-Level     PIC X(12).
016300*
016400 PROCEDURE DIVISION USING BG040-WS.
016500*==================================
016600*
016700 DD000-Main.
016800     PERFORM  DD010-Get-Time-Pct.
016900     PERFORM  DD020-Calc-Spend-Pct.
017000     PERFORM  DD030-Calc-RDS THRU DD035-Exit.
017100     PERFORM  DD040-Classify-Risk.
017200     GOBACK.
017300*
017400 DD010-Get-Time-Pct.
017500********************
017600*
017700     MOVE     BG040-CCYY TO WS-020-CCYY.
017800     MOVE     BG040-MM   TO WS-020-MM.
017900     MOVE     BG040-DD   TO WS-020-DD.
018000     CALL     "BG020" USING WS-Bg020-Link.
018100     MOVE     WS-020-Time-Pct     TO BG040-Time-Pct.
018200     MOVE     WS-020-Days-Remain  TO BG040-Days-Remaining.
018300 DD010-Exit.
018400     EXIT.
018500*
018600 DD020-Calc-Spend-Pct.
018700**********************
018800*
018900     IF       BG040-Monthly-Budget = ZERO
019000              MOVE ZERO TO BG040-Spend-Pct
019100              GO TO DD020-Exit.
019200     MOVE     BG040-Current-Spend  TO WS-SPW-Numerator.
019300     MOVE     BG040-Monthly-Budget TO WS-SPW-Denominator.
019400     COMPUTE  BG040-Spend-Pct =
019500              (WS-SPW-Numerator / WS-SPW-Denominator) * 100.
019600 DD020-Exit.
019700     EXIT.
019800*
019900 DD030-Calc-RDS.
020000****************
020100*
020200*  RECOMMENDED DAILY SPEND = (BUDGET LESS SPEND-TO-DATE) OVER THE
020300*  DAYS REMAINING IN THE MONTH.  NEVER ALLOWED TO GO NEGATIVE.
020400*  FALLS THROUGH INTO DD035 TO ROUND THE RESULT HALF-TO-EVEN, THE
020500*  SAME WAY BG030 ROUNDS A VAT CONVERSION - SEE DD000'S PERFORM
020600*  DD030-Calc-RDS THRU DD035-Exit.
020700*
020800     COMPUTE  WS-030-Amount-In =
020900              BG040-Monthly-Budget - BG040-Current-Spend.
021000     IF       WS-030-Amount-In < ZERO
021100              MOVE ZERO TO BG040-RDS
021200              GO TO DD035-Exit.
021300     IF       BG040-Days-Remaining = ZERO
021400              MOVE WS-030-Amount-In TO BG040-RDS
021500              GO TO DD035-Exit.
021600     COMPUTE  WS-RHE-Value =
021700              WS-030-Amount-In / BG040-Days-Remaining.
021800*
021900 DD035-Round-Half-Even.
022000***********************
022100*
022200*  ROUNDS WS-RHE-VALUE (4 DECIMALS) TO BG040-RDS (2 DECIMALS)
022300*  USING ROUND-HALF-TO-EVEN (BANKER'S ROUNDING) - SEE BG030
022400*  CC900-ROUND-HALF-EVEN FOR THE SAME LOGIC ON A VAT AMOUNT.
022500*
022600     MOVE     WS-RHE-Value  TO WS-RHE-Trunc.
022700     COMPUTE  WS-RHE-Frac   = WS-RHE-Value - WS-RHE-Trunc.
022800     IF       WS-RHE-Frac < WS-Half-Cent
022900              GO TO DD035-Store.
023000     IF       WS-RHE-Frac > WS-Half-Cent
023100              ADD .01 TO WS-RHE-Trunc
023200              GO TO DD035-Store.
023300*
023400*  EXACTLY HALFWAY - ROUND TO THE NEAREST EVEN CENT.
023500*
023600     COMPUTE  WS-RHE-Cents  = WS-RHE-Trunc * 100.
023700     DIVIDE   WS-RHE-Cents BY 2 GIVING WS-RHE-Quot
023800                               REMAINDER WS-RHE-Rem.
023900     IF       WS-RHE-Rem NOT = 0
024000              ADD .01 TO WS-RHE-Trunc.
024100 DD035-Store.
024200     MOVE     WS-RHE-Trunc TO BG040-RDS.
024300 DD035-Exit.
024400     EXIT.
024500*
024600 DD040-Classify-Risk.
024700*********************
024800*
024900     IF       BG040-Spend-Pct > WS-Overbud-Thresh
025000              MOVE "OVER_BUDGET" TO BG040-Risk-Level
025100              GO TO DD040-Exit.
025200     COMPUTE  WS-Variance = BG040-Spend-Pct - BG040-Time-Pct.
025300     IF       WS-Variance > WS-Critical-Thresh
025400              MOVE "CRITICAL"    TO BG040-Risk-Level
025500              GO TO DD040-Exit.
025600     IF       WS-Variance > WS-Warning-Thresh
025700              MOVE "WARNING"     TO BG040-Risk-Level
025800              GO TO DD040-Exit.
025900     MOVE     "HEALTHY"    TO BG040-Risk-Level.
026000 DD040-Exit.
026100     EXIT.
