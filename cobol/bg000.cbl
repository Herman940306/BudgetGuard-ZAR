000100*****************************************************************
000200*                                                               *
000300*           BudgetGuard Zar - Campaign Pacing Batch Driver      *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG000.
001200*
001300*    AUTHOR.             V B COEN, 19/01/1985.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       19/01/1985.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1985-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Batch driver for the advertising campaign
002700*                         budget-pacing run.  Validates the campaign
002800*                         file, analyses every valid row, writes the
002900*                         audit trail and printed report, and prints
003000*                         a console summary with critical alerts.
003100*                         All-or-nothing - no analysis runs if any
003200*                         row fails validation.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     BG010, BG040, BG050, BG060.
003700*
003800*    FUNCTIONS USED.     NONE.
003900*
004000*    ERROR MESSAGES USED.
004100*                        NONE.
004200*
004300* CHANGES:
004400* 19/01/85 VBC - 1.00 CREATED AS THE NIGHTLY STOCK-REVALUATION
004500*                      DRIVER, CALLING OUT TO THE EDIT AND PRICING
004600*                      MODULES FOR EACH STOCK LINE.
004700* 27/03/89 VBC - 1.01 VALIDATE-THEN-PROCESS TWO-PASS STRUCTURE
004800*                      ADOPTED SO A BAD LINE NEVER LEAVES A HALF
004900*                      WRITTEN REVALUATION FILE BEHIND.
005000* 15/11/93 RAT - 1.02 ERROR LISTING CAPPED AT THE FIRST 10 LINES
005100*                      WITH A "AND N MORE" TRAILER, AFTER A BAD
005200*                      INPUT BATCH SWAMPED THE OPERATOR'S CONSOLE.
005300* 14/09/98 VBC - 1.03 Y2K REVIEW - RUN-DATE WINDOWING ADDED (YY
005400*                      LESS THAN 50 IS TAKEN AS 20XX, OTHERWISE
005500*                      19XX) SO THE CENTURY IS NEVER GUESSED WRONG
005600*                      AFTER THE ROLLOVER, SIGNED OFF FOR THE
005700*                      MILLENNIUM PROGRAMME.
005800* 09/02/08 VBC - 1.04 MOVED FROM THE STOCK SUITE INTO ITS OWN
005900*                      APPLICATION AREA.
006000* 29/05/26 MJP - 2.00 REWORKED AS THE BUDGETGUARD ZAR DRIVER -
006100*                      THREE PASSES OVER THE CAMPAIGN FILE (EDIT,
006200*                      TOTAL, OUTPUT) REPLACE THE OLD STOCK
006300*                      REVALUATION FLOW (REQ BG-010).
006400* 06/06/26 MJP -    1 CRITICAL-CAMPAIGN TABLE ADDED SO THE CONSOLE
006500*                      ALERT BLOCK DOES NOT NEED A FOURTH PASS.
006600* 15/06/26 MJP -    2 HEADER-COLUMN CHECK NOW FAILS THE RUN BEFORE
006700*                      ANY ROW IS READ IF MONTHLY_BUDGET OR
006800*                      CURRENT_SPEND IS MISSING (REQ BG-010).
006900* 21/06/26 MJP - 2.01 CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
007000*                      REST OF THE SUITE.
007100* 09/08/26 MJP - 2.02 THE HEADER AND ROW SPLIT BOTH USED A PLAIN
007200*                      UNSTRING ON EVERY COMMA, WHICH MISALIGNED
007300*                      THE WHOLE ROW WHENEVER AN AMOUNT WAS TYPED
007400*                      WITH A THOUSANDS SEPARATOR (E.G. "10,000.00")
007500*                      ADDED ZZ005-SPLIT-CSV-LINE, WHICH ONLY
007600*                      TREATS A COMMA AS A COLUMN BREAK WHEN IT IS
007700*                      NOT SITTING BETWEEN TWO DIGITS.
007800* 09/08/26 MJP - 2.03 CRITICAL ALERT LINE ONLY SHOWED VARIANCE AND
007900*                      RDS - ADDED SPEND % AND TIME % SO THE OPERATOR
008000*                      CAN SEE WHERE THE GAP COMES FROM, AND BUILT
008100*                      THE VARIANCE WITH AN EXPLICIT "+" (DD015-
008200*                      FORMAT-VARIANCE) SINCE -ZZ9.9 NEVER SIGNS A
008300*                      POSITIVE NUMBER (REQ BG-014).  ALSO DROPPED
008400*                      THE UNUSED WSBGERR COPYBOOK - IT WAS NEVER
008500*                      COPYD - AND ADDED WS-ET-VALUE TO THE ERROR
008600*                      TABLE SO THE OFFENDING INPUT VALUE BG010
008700*                      ALREADY RETURNS IS NOT THROWN AWAY.
008800*
008900*************************************************************************
009000* COPYRIGHT NOTICE.
009100* ****************
009200*
009300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
009400* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1985-2026 AND LATER.
009500*
009600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
009700* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
009800* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
009900*
010000* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
010100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
010300*
010400*************************************************************************
010500*
010600 ENVIRONMENT             DIVISION.
010700*================================
010800*
010900 COPY "ENVDIV.COB".
011000 INPUT-OUTPUT            SECTION.
011100*------------------------------
011200 FILE-CONTROL.
011300     COPY "SELBGCAM.COB".
011400*
011500 DATA                    DIVISION.
011600*================================
011700 FILE SECTION.
011800*
011900 COPY "FDBGCAM.COB".
012000*
012100 WORKING-STORAGE SECTION.
012200*-----------------------
012300 77  PROG-NAME               PIC X(15) VALUE "BG000 (2.00)".
012400 77  BG-CAM-STATUS            PIC XX.
012500*
012600 COPY "WSBGPARM.COB".
012700 COPY "WSBGCAM.COB".
012800 COPY "WSBGSUM.COB".
012900*
013000 77  WS-EOF-Flag             PIC X VALUE "N".
013100 77  WS-Open-Error-Flag      PIC X VALUE "N".
013200 77  WS-Header-Bad-Flag      PIC X VALUE "N".
013300*
013400 77  WS-Row-Number           PIC 9(5) COMP.
013500 77  WS-Total-Rows           PIC 9(5) COMP.
013600 77  WS-Valid-Count          PIC 9(5) COMP.
013700 77  WS-Error-Count          PIC 9(5) COMP.
013800 77  WS-Print-Limit          PIC 9(5) COMP.
013900 77  WS-Extra-Errors         PIC 9(5) COMP.
014000 77  WS-Err-Idx              PIC 9(5) COMP.
014100*
014200 01  WS-Date6                PIC 9(6).
014300 01  WS-Date6-Block REDEFINES WS-Date6.
014400     03  WS-Date6-YY         PIC 99.
014500     03  WS-Date6-MM         PIC 99.
014600     03  WS-Date6-DD         PIC 99.
014700 77  WS-Century              PIC 99.
014800 01  WS-Time8                PIC 9(8).
014900 01  WS-Time8-Block REDEFINES WS-Time8.
015000     03  WS-Time8-HH         PIC 99.
015100     03  WS-Time8-MN         PIC 99.
015200     03  WS-Time8-SS         PIC 99.
015300     03  WS-Time8-HS         PIC 99.
015400*
015500 01  WS-Timestamp            PIC X(19).
015600*
015700 01  WS-F1                   PIC X(40).
015800 01  WS-F2                   PIC X(20).
015900 01  WS-F3                   PIC X(20).
016000 01  WS-F4                   PIC X(20).
016100*
016200*  WORK FIELDS FOR ZZ005-SPLIT-CSV-LINE, THE COMMA-AWARE LINE
016300*  SPLITTER - SEE THE 2.02 CHANGE NOTE.
016400*
016500 77  WS-Scan-Idx             PIC 9(3) COMP.
016600 77  WS-Field-Num            PIC 9    COMP.
016700 77  WS-F1-Len               PIC 9(3) COMP.
016800 77  WS-F2-Len               PIC 9(3) COMP.
016900 77  WS-F3-Len               PIC 9(3) COMP.
017000 77  WS-F4-Len               PIC 9(3) COMP.
017100 77  WS-Scan-Char            PIC X.
017200 77  WS-Prev-Char            PIC X.
017300 77  WS-Next-Char            PIC X.
017400*
017500 01  WS-Error-Table.
017600     03  WS-Error-Entry OCCURS 10 TIMES INDEXED BY WS-Err-Tbl-Idx.
017700         05  WS-ET-Row       PIC 9(5) COMP.
017800         05  WS-ET-Field     PIC X(20).
017900         05  WS-ET-Value     PIC X(30).
018000         05  WS-ET-Message   PIC X(80).
018100 01  WS-Error-Table-X REDEFINES WS-Error-Table
018200                              PIC X(1370).
018300*
018400 01  WS-Critical-Table.
018500     03  WS-CRT-Entry OCCURS 500 TIMES INDEXED BY WS-Crit-Idx.
018600         05  WS-CRT-Name       PIC X(40).
018700         05  WS-CRT-Spend-Pct  PIC S9(3)V9(4) COMP-3.
018800         05  WS-CRT-Time-Pct   PIC S9(3)V9(4) COMP-3.
018900         05  WS-CRT-RDS        PIC S9(11)V99 COMP-3.
019000 77  WS-Crit-Tbl-Cnt  PIC 9(5) COMP VALUE ZERO.
019100 77  WS-Alert-Variance        PIC S9(3)V9(4) COMP-3.
019200*
019300 01  WS-Edit-Money            PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
019400 77  WS-Edit-Spend-Pct        PIC -ZZ9.9.
019500 77  WS-Edit-Time-Pct         PIC -ZZ9.9.
019600 01  WS-Edit-Row              PIC ZZZZ9.
019700 01  WS-Print-Line            PIC X(132).
019800*
019900*  WORK FIELDS FOR DD015-FORMAT-VARIANCE, WHICH BUILDS AN EXPLICIT
020000*  "+X.X" STRING FOR THE CRITICAL-ALERT VARIANCE - SEE THE 2.03
020100*  CHANGE NOTE.
020200*
020300 77  WS-Edit-Variance-Mag     PIC ZZ9.9.
020400 01  WS-Variance-Disp         PIC X(7).
020500 77  WS-VD-Len                PIC 9(2) COMP.
020600 77  WS-VD-I                  PIC 9(2) COMP.
020700 77  WS-VD-Char               PIC X.
020800*
020900 01  WS-Bg010-Link.
021000     03  BG010L-Row-Number     PIC 9(5) COMP.
021100     03  BG010L-Vat-Rate       PIC 9V9(4) COMP-3.
021200     03  BG010L-Name-In        PIC X(40).
021300     03  BG010L-Budget-In      PIC X(20).
021400     03  BG010L-Spend-In       PIC X(20).
021500     03  BG010L-Gross-In       PIC X(20).
021600     03  BG010L-Name-Out       PIC X(40).
021700     03  BG010L-Budget-Out     PIC S9(11)V99 COMP-3.
021800     03  BG010L-Spend-Out      PIC S9(11)V99 COMP-3.
021900     03  BG010L-Gross-Out      PIC S9(11)V99 COMP-3.
022000     03  BG010L-Error-Flag     PIC X.
022100     03  BG010L-Error-Field    PIC X(20).
022200     03  BG010L-Error-Value    PIC X(30).
022300     03  BG010L-Error-Message  PIC X(80).
022400*
022500 01  WS-Bg040-Link.
022600     03  BG040L-CCYY           PIC 9(4).
022700     03  BG040L-MM             PIC 99.
022800     03  BG040L-DD             PIC 99.
022900     03  BG040L-Vat-Rate       PIC 9V9(4) COMP-3.
023000     03  BG040L-Monthly-Budget PIC S9(11)V99 COMP-3.
023100     03  BG040L-Current-Spend  PIC S9(11)V99 COMP-3.
023200     03  BG040L-RDS            PIC S9(11)V99 COMP-3.
023300     03  BG040L-Spend-Pct      PIC S9(3)V9(4) COMP-3.
023400     03  BG040L-Time-Pct       PIC S9(3)V9(4) COMP-3.
023500     03  BG040L-Days-Remaining PIC 99.
023600     03  BG040L-Risk-Level     PIC X(12).
023700*
023800 01  WS-Bg050-Link.
023900     03  BG050L-Function        PIC 9.
024000     03  BG050L-Timestamp       PIC X(19).
024100     03  BG050L-Version         PIC X(8).
024200     03  BG050L-Total-Budget    PIC S9(13)V99 COMP-3.
024300     03  BG050L-Total-Spend     PIC S9(13)V99 COMP-3.
024400     03  BG050L-Total-RDS       PIC S9(13)V99 COMP-3.
024500     03  BG050L-Critical-Count  PIC 9(5) COMP.
024600     03  BG050L-Warning-Count   PIC 9(5) COMP.
024700     03  BG050L-Healthy-Count   PIC 9(5) COMP.
024800     03  BG050L-Overbud-Count   PIC 9(5) COMP.
024900     03  BG050L-Campaign-Count  PIC 9(5) COMP.
025000     03  BG050L-Cam-Name        PIC X(40).
025100     03  BG050L-Cam-Budget      PIC S9(11)V99 COMP-3.
025200     03  BG050L-Cam-Spend       PIC S9(11)V99 COMP-3.
025300     03  BG050L-Cam-Gross       PIC S9(11)V99 COMP-3.
025400     03  BG050L-Cam-Gross-Flag  PIC X.
025500     03  BG050L-Cam-RDS         PIC S9(11)V99 COMP-3.
025600     03  BG050L-Cam-Spend-Pct   PIC S9(3)V9(4) COMP-3.
025700     03  BG050L-Cam-Time-Pct    PIC S9(3)V9(4) COMP-3.
025800     03  BG050L-Cam-Risk        PIC X(12).
025900     03  BG050L-Cam-Days-Remain PIC 9(2).
026000*
026100 01  WS-Bg060-Link.
026200     03  BG060L-Function        PIC 9.
026300     03  BG060L-Gen-Timestamp   PIC X(19).
026400     03  BG060L-Run-Timestamp   PIC X(19).
026500     03  BG060L-Version         PIC X(8).
026600     03  BG060L-Total-Budget    PIC S9(13)V99 COMP-3.
026700     03  BG060L-Total-Spend     PIC S9(13)V99 COMP-3.
026800     03  BG060L-Remaining       PIC S9(13)V99 COMP-3.
026900     03  BG060L-Overall-RDS     PIC S9(13)V99 COMP-3.
027000     03  BG060L-Risk-Label      PIC X(12).
027100     03  BG060L-Risk-Count      PIC 9(5) COMP.
027200     03  BG060L-Risk-Status     PIC X(24).
027300     03  BG060L-Campaign-Count  PIC 9(5) COMP.
027400     03  BG060L-Cam-Name        PIC X(40).
027500     03  BG060L-Cam-Budget      PIC S9(11)V99 COMP-3.
027600     03  BG060L-Cam-Spend       PIC S9(11)V99 COMP-3.
027700     03  BG060L-Cam-Remaining   PIC S9(11)V99 COMP-3.
027800     03  BG060L-Cam-RDS         PIC S9(11)V99 COMP-3.
027900     03  BG060L-Cam-Spend-Pct   PIC S9(3)V9(4) COMP-3.
028000     03  BG060L-Cam-Time-Pct    PIC S9(3)V9(4) COMP-3.
028100     03  BG060L-Cam-Variance    PIC S9(3)V9(4) COMP-3.
028200     03  BG060L-Cam-Risk        PIC X(12).
028300     03  BG060L-Cam-Days-Remain PIC 9(2).
028400*
028500 PROCEDURE DIVISION.
028600*===================
028700*
028800 AA000-Main.
028900****************
029000*
029100     PERFORM  AA005-Get-Run-Date.
029200     PERFORM  AA010-Open-Input.
029300     IF       WS-Open-Error-Flag = "Y"
029400              DISPLAY "BG000 - campaign input file not found"
029500              MOVE 1 TO RETURN-CODE
029600              STOP RUN.
029700     PERFORM  AA020-Read-Header.
029800     IF       WS-Header-Bad-Flag = "Y"
029900              CLOSE BG-CAMPAIGN-FILE
030000              DISPLAY
030100             "BG000 - required columns missing from campaign file"
030200              MOVE 1 TO RETURN-CODE
030300              STOP RUN.
030400     PERFORM  AA030-Validate-Pass.
030500     CLOSE    BG-CAMPAIGN-FILE.
030600     IF       WS-Error-Count > ZERO
030700              PERFORM AA090-Print-Errors
030800              MOVE 1 TO RETURN-CODE
030900              STOP RUN.
031000     DISPLAY  "BudgetGuard ZAR - campaign pacing analysis".
031100     STRING   "Validated " DELIMITED BY SIZE
031200              WS-Valid-Count-Edit DELIMITED BY SIZE
031300              " campaigns"        DELIMITED BY SIZE
031400              INTO WS-Print-Line.
031500     PERFORM  BB000-Totals-Pass.
031600     PERFORM  CC000-Output-Pass.
031700     PERFORM  DD000-Print-Console-Summary.
031800     MOVE     ZERO TO RETURN-CODE.
031900     STOP     RUN.
032000*
032100 AA005-Get-Run-Date.
032200********************
032300*
032400*  RUN-DATE CENTURY WINDOWING DATES FROM THE 1998 Y2K REVIEW -
032500*  A TWO-DIGIT YEAR OF 50 OR MORE IS TAKEN AS 19XX, BELOW 50
032600*  AS 20XX.  FINE UNTIL 2049, BY WHICH TIME THIS PROGRAM WILL
032700*  HAVE BEEN REPLACED SEVERAL TIMES OVER.
032800*
032900     ACCEPT   WS-Date6 FROM DATE.
033000     ACCEPT   WS-Time8 FROM TIME.
033100     IF       WS-Date6-YY < 50
033200              MOVE 20 TO WS-Century
033300     ELSE
033400              MOVE 19 TO WS-Century.
033500     COMPUTE  BGP-REF-CCYY = WS-Century * 100 + WS-Date6-YY.
033600     MOVE     WS-Date6-MM TO BGP-REF-MM.
033700     MOVE     WS-Date6-DD TO BGP-REF-DD.
033800     STRING   BGP-REF-CCYY DELIMITED BY SIZE
033900              "-"          DELIMITED BY SIZE
034000              BGP-REF-MM   DELIMITED BY SIZE
034100              "-"          DELIMITED BY SIZE
034200              BGP-REF-DD   DELIMITED BY SIZE
034300              " "          DELIMITED BY SIZE
034400              WS-Time8-HH  DELIMITED BY SIZE
034500              ":"          DELIMITED BY SIZE
034600              WS-Time8-MN  DELIMITED BY SIZE
034700              ":"          DELIMITED BY SIZE
034800              WS-Time8-SS  DELIMITED BY SIZE
034900              INTO WS-Timestamp.
035000 AA005-Exit.
035100     EXIT.
035200*
035300 AA010-Open-Input.
035400******************
035500*
035600     MOVE     "N" TO WS-Open-Error-Flag.
035700     OPEN     INPUT BG-CAMPAIGN-FILE.
035800     IF       BG-CAM-STATUS NOT = "00"
035900              MOVE "Y" TO WS-Open-Error-Flag.
036000 AA010-Exit.
036100     EXIT.
036200*
036300 AA020-Read-Header.
036400*******************
036500*
036600     MOVE     1   TO WS-Row-Number.
036700     MOVE     "N" TO WS-Header-Bad-Flag.
036800     READ     BG-CAMPAIGN-FILE
036900              AT END MOVE "Y" TO WS-Header-Bad-Flag.
037000     IF       WS-Header-Bad-Flag = "N"
037100              PERFORM ZZ005-Split-Csv-Line
037200              IF WS-F1 NOT = "Campaign"      OR
037300                 WS-F2 NOT = "Monthly_Budget" OR
037400                 WS-F3 NOT = "Current_Spend"
037500                 MOVE "Y" TO WS-Header-Bad-Flag
037600              END-IF.
037700 AA020-Exit.
037800     EXIT.
037900*
038000 AA030-Validate-Pass.
038100*********************
038200*
038300     MOVE     ZERO TO WS-Total-Rows WS-Valid-Count WS-Error-Count.
038400     MOVE     "N"  TO WS-EOF-Flag.
038500     PERFORM  AA031-Read-One-Row UNTIL WS-EOF-Flag = "Y".
038600 AA030-Exit.
038700     EXIT.
038800*
038900 AA031-Read-One-Row.
039000     READ     BG-CAMPAIGN-FILE
039100              AT END MOVE "Y" TO WS-EOF-Flag
039200              NOT AT END PERFORM AA032-Edit-One-Row.
039300 AA031-Exit.
039400     EXIT.
039500*
039600 AA032-Edit-One-Row.
039700     ADD      1 TO WS-Row-Number.
039800     ADD      1 TO WS-Total-Rows.
039900     PERFORM  ZZ010-Validate-Current-Row.
040000     IF       BG010L-Error-Flag = "Y"
040100              ADD 1 TO WS-Error-Count
040200              IF WS-Error-Count NOT > 10
040300                 MOVE WS-Row-Number       TO WS-ET-Row (WS-Error-Count)
040400                 MOVE BG010L-Error-Field  TO WS-ET-Field (WS-Error-Count)
040500                 MOVE BG010L-Error-Value  TO WS-ET-Value (WS-Error-Count)
040600                 MOVE BG010L-Error-Message
040700                          TO WS-ET-Message (WS-Error-Count)
040800              END-IF
040900     ELSE
041000              ADD 1 TO WS-Valid-Count.
041100 AA032-Exit.
041200     EXIT.
041300*
041400 AA090-Print-Errors.
041500********************
041600*
041700     IF       WS-Error-Count > 10
041800              MOVE 10 TO WS-Print-Limit
041900     ELSE
042000              MOVE WS-Error-Count TO WS-Print-Limit.
042100     PERFORM  AA091-Print-One-Error
042200              VARYING WS-Err-Idx FROM 1 BY 1
042300              UNTIL WS-Err-Idx > WS-Print-Limit.
042400     IF       WS-Error-Count > 10
042500              COMPUTE WS-Extra-Errors = WS-Error-Count - 10
042600              MOVE WS-Extra-Errors TO WS-Edit-Row
042700              STRING "... and " DELIMITED BY SIZE
042800                     WS-Edit-Row DELIMITED BY SIZE
042900                     " more errors" DELIMITED BY SIZE
043000                     INTO WS-Print-Line
043100              DISPLAY WS-Print-Line.
043200 AA090-Exit.
043300     EXIT.
043400*
043500 AA091-Print-One-Error.
043600     MOVE     WS-ET-Row (WS-Err-Idx) TO WS-Edit-Row.
043700     STRING   "Error: Row " DELIMITED BY SIZE
043800              WS-Edit-Row            DELIMITED BY SIZE
043900              " '"                   DELIMITED BY SIZE
044000              WS-ET-Field (WS-Err-Idx)   DELIMITED BY SIZE
044100              "' - "                 DELIMITED BY SIZE
044200              WS-ET-Message (WS-Err-Idx) DELIMITED BY SIZE
044300              INTO WS-Print-Line.
044400     DISPLAY  WS-Print-Line.
044500 AA091-Exit.
044600     EXIT.
044700*
044800 BB000-Totals-Pass.
044900*******************
045000*
045100     MOVE     ZERO TO BGS-Total-Budget BGS-Total-Spend BGS-Total-RDS
045200                       BGS-Critical-Count BGS-Warning-Count
045300                       BGS-Healthy-Count BGS-Overbud-Count
045400                       BGS-Campaign-Count.
045500     MOVE     ZERO TO WS-Crit-Tbl-Cnt.
045600     OPEN     INPUT BG-CAMPAIGN-FILE.
045700     READ     BG-CAMPAIGN-FILE.
045800     MOVE     1    TO WS-Row-Number.
045900     MOVE     "N"  TO WS-EOF-Flag.
046000     PERFORM  BB010-Read-And-Total-Row UNTIL WS-EOF-Flag = "Y".
046100     CLOSE    BG-CAMPAIGN-FILE.
046200 BB000-Exit.
046300     EXIT.
046400*
046500 BB010-Read-And-Total-Row.
046600     READ     BG-CAMPAIGN-FILE
046700              AT END MOVE "Y" TO WS-EOF-Flag
046800              NOT AT END PERFORM BB020-Total-One-Row.
046900 BB010-Exit.
047000     EXIT.
047100*
047200 BB020-Total-One-Row.
047300     ADD      1 TO WS-Row-Number.
047400     PERFORM  ZZ010-Validate-Current-Row.
047500     PERFORM  ZZ020-Analyse-Current-Row.
047600     ADD      BG-CAM-Monthly-Budget TO BGS-Total-Budget.
047700     ADD      BG-CAM-Current-Spend  TO BGS-Total-Spend.
047800     ADD      BG-CAM-RDS            TO BGS-Total-RDS.
047900     ADD      1 TO BGS-Campaign-Count.
048000     PERFORM  BB030-Bump-Risk-Count.
048100 BB020-Exit.
048200     EXIT.
048300*
048400 BB030-Bump-Risk-Count.
048500     IF       BG-CAM-Risk-Level = "CRITICAL"
048600              ADD 1 TO BGS-Critical-Count
048700              IF WS-Crit-Tbl-Cnt < 500
048800                 ADD 1 TO WS-Crit-Tbl-Cnt
048900                 MOVE BG-CAM-Name      TO WS-CRT-Name (WS-Crit-Tbl-Cnt)
049000                 MOVE BG-CAM-Spend-Pct
049100                          TO WS-CRT-Spend-Pct (WS-Crit-Tbl-Cnt)
049200                 MOVE BG-CAM-Time-Pct
049300                          TO WS-CRT-Time-Pct (WS-Crit-Tbl-Cnt)
049400                 MOVE BG-CAM-RDS       TO WS-CRT-RDS (WS-Crit-Tbl-Cnt)
049500              END-IF
049600     ELSE
049700     IF       BG-CAM-Risk-Level = "WARNING"
049800              ADD 1 TO BGS-Warning-Count
049900     ELSE
050000     IF       BG-CAM-Risk-Level = "HEALTHY"
050100              ADD 1 TO BGS-Healthy-Count
050200     ELSE
050300              ADD 1 TO BGS-Overbud-Count.
050400 BB030-Exit.
050500     EXIT.
050600*
050700 CC000-Output-Pass.
050800*******************
050900*
051000     PERFORM  CC010-Write-Audit-Header.
051100     PERFORM  CC020-Write-Report-Head.
051200     OPEN     INPUT BG-CAMPAIGN-FILE.
051300     READ     BG-CAMPAIGN-FILE.
051400     MOVE     1   TO WS-Row-Number.
051500     MOVE     "N" TO WS-EOF-Flag.
051600     PERFORM  CC030-Read-And-Output-Row UNTIL WS-EOF-Flag = "Y".
051700     CLOSE    BG-CAMPAIGN-FILE.
051800     PERFORM  CC090-Close-Outputs.
051900 CC000-Exit.
052000     EXIT.
052100*
052200 CC010-Write-Audit-Header.
052300**************************
052400*
052500     MOVE     1               TO BG050L-Function.
052600     MOVE     WS-Timestamp    TO BG050L-Timestamp.
052700     MOVE     BGP-Version     TO BG050L-Version.
052800     MOVE     BGS-Total-Budget TO BG050L-Total-Budget.
052900     MOVE     BGS-Total-Spend  TO BG050L-Total-Spend.
053000     MOVE     BGS-Total-RDS    TO BG050L-Total-RDS.
053100     MOVE     BGS-Critical-Count TO BG050L-Critical-Count.
053200     MOVE     BGS-Warning-Count  TO BG050L-Warning-Count.
053300     MOVE     BGS-Healthy-Count  TO BG050L-Healthy-Count.
053400     MOVE     BGS-Overbud-Count  TO BG050L-Overbud-Count.
053500     MOVE     BGS-Campaign-Count TO BG050L-Campaign-Count.
053600     CALL     "BG050" USING WS-Bg050-Link.
053700 CC010-Exit.
053800     EXIT.
053900*
054000 CC020-Write-Report-Head.
054100*************************
054200*
054300     MOVE     1                  TO BG060L-Function.
054400     MOVE     WS-Timestamp       TO BG060L-Gen-Timestamp.
054500     MOVE     WS-Timestamp       TO BG060L-Run-Timestamp.
054600     MOVE     BGP-Version        TO BG060L-Version.
054700     MOVE     BGS-Total-Budget   TO BG060L-Total-Budget.
054800     MOVE     BGS-Total-Spend    TO BG060L-Total-Spend.
054900     COMPUTE  BG060L-Remaining = BGS-Total-Budget - BGS-Total-Spend.
055000     MOVE     BGS-Total-RDS      TO BG060L-Overall-RDS.
055100     CALL     "BG060" USING WS-Bg060-Link.
055200*
055300     MOVE     2 TO BG060L-Function.
055400     MOVE     "CRITICAL"    TO BG060L-Risk-Label.
055500     MOVE     BGS-Critical-Count TO BG060L-Risk-Count.
055600     MOVE     "Immediate Action Required" TO BG060L-Risk-Status.
055700     CALL     "BG060" USING WS-Bg060-Link.
055800     MOVE     "WARNING"     TO BG060L-Risk-Label.
055900     MOVE     BGS-Warning-Count TO BG060L-Risk-Count.
056000     MOVE     "Monitor Closely" TO BG060L-Risk-Status.
056100     CALL     "BG060" USING WS-Bg060-Link.
056200     MOVE     "HEALTHY"     TO BG060L-Risk-Label.
056300     MOVE     BGS-Healthy-Count TO BG060L-Risk-Count.
056400     MOVE     "On Track"    TO BG060L-Risk-Status.
056500     CALL     "BG060" USING WS-Bg060-Link.
056600     MOVE     "OVER BUDGET" TO BG060L-Risk-Label.
056700     MOVE     BGS-Overbud-Count TO BG060L-Risk-Count.
056800     MOVE     "Budget Exceeded" TO BG060L-Risk-Status.
056900     CALL     "BG060" USING WS-Bg060-Link.
057000*
057100     MOVE     3 TO BG060L-Function.
057200     MOVE     BGS-Campaign-Count TO BG060L-Campaign-Count.
057300     CALL     "BG060" USING WS-Bg060-Link.
057400     MOVE     4 TO BG060L-Function.
057500     CALL     "BG060" USING WS-Bg060-Link.
057600 CC020-Exit.
057700     EXIT.
057800*
057900 CC030-Read-And-Output-Row.
058000     READ     BG-CAMPAIGN-FILE
058100              AT END MOVE "Y" TO WS-EOF-Flag
058200              NOT AT END PERFORM CC040-Output-One-Row.
058300 CC030-Exit.
058400     EXIT.
058500*
058600 CC040-Output-One-Row.
058700     ADD      1 TO WS-Row-Number.
058800     PERFORM  ZZ010-Validate-Current-Row.
058900     PERFORM  ZZ020-Analyse-Current-Row.
059000     PERFORM  CC050-Write-Audit-Detail.
059100     PERFORM  CC060-Write-Report-Detail.
059200 CC040-Exit.
059300     EXIT.
059400*
059500 CC050-Write-Audit-Detail.
059600**************************
059700*
059800     MOVE     2                      TO BG050L-Function.
059900     MOVE     BG-CAM-Name            TO BG050L-Cam-Name.
060000     MOVE     BG-CAM-Monthly-Budget  TO BG050L-Cam-Budget.
060100     MOVE     BG-CAM-Current-Spend   TO BG050L-Cam-Spend.
060200     MOVE     BG-CAM-Gross-Budget    TO BG050L-Cam-Gross.
060300     MOVE     BG-CAM-Gross-Present   TO BG050L-Cam-Gross-Flag.
060400     MOVE     BG-CAM-RDS             TO BG050L-Cam-RDS.
060500     MOVE     BG-CAM-Spend-Pct       TO BG050L-Cam-Spend-Pct.
060600     MOVE     BG-CAM-Time-Pct        TO BG050L-Cam-Time-Pct.
060700     MOVE     BG-CAM-Risk-Level      TO BG050L-Cam-Risk.
060800     MOVE     BG-CAM-Days-Remaining  TO BG050L-Cam-Days-Remain.
060900     CALL     "BG050" USING WS-Bg050-Link.
061000 CC050-Exit.
061100     EXIT.
061200*
061300 CC060-Write-Report-Detail.
061400***************************
061500*
061600     MOVE     5                     TO BG060L-Function.
061700     MOVE     BG-CAM-Name           TO BG060L-Cam-Name.
061800     MOVE     BG-CAM-Monthly-Budget TO BG060L-Cam-Budget.
061900     MOVE     BG-CAM-Current-Spend  TO BG060L-Cam-Spend.
062000     COMPUTE  BG060L-Cam-Remaining =
062100              BG-CAM-Monthly-Budget - BG-CAM-Current-Spend.
062200     MOVE     BG-CAM-RDS            TO BG060L-Cam-RDS.
062300     MOVE     BG-CAM-Spend-Pct      TO BG060L-Cam-Spend-Pct.
062400     MOVE     BG-CAM-Time-Pct       TO BG060L-Cam-Time-Pct.
062500     COMPUTE  BG060L-Cam-Variance =
062600              BG-CAM-Spend-Pct - BG-CAM-Time-Pct.
062700     MOVE     BG-CAM-Risk-Level     TO BG060L-Cam-Risk.
062800     MOVE     BG-CAM-Days-Remaining TO BG060L-Cam-Days-Remain.
062900     CALL     "BG060" USING WS-Bg060-Link.
063000 CC060-Exit.
063100     EXIT.
063200*
063300 CC090-Close-Outputs.
063400*********************
063500*
063600     MOVE     3 TO BG050L-Function.
063700     CALL     "BG050" USING WS-Bg050-Link.
063800     MOVE     6 TO BG060L-Function.
063900     CALL     "BG060" USING WS-Bg060-Link.
064000 CC090-Exit.
064100     EXIT.
064200*
064300 DD000-Print-Console-Summary.
064400*****************************
064500*
064600     DISPLAY  "BudgetGuard ZAR - Summary".
064700     MOVE     BGS-Total-Budget TO WS-Edit-Money.
064800     STRING   "Total Portfolio Budget: R " DELIMITED BY SIZE
064900              WS-Edit-Money                DELIMITED BY SIZE
065000              INTO WS-Print-Line.
065100     DISPLAY  WS-Print-Line.
065200     MOVE     BGS-Total-Spend TO WS-Edit-Money.
065300     STRING   "Total Spend to Date: R " DELIMITED BY SIZE
065400              WS-Edit-Money             DELIMITED BY SIZE
065500              INTO WS-Print-Line.
065600     DISPLAY  WS-Print-Line.
065700     COMPUTE  BGS-Total-Budget = BGS-Total-Budget - BGS-Total-Spend.
065800     MOVE     BGS-Total-Budget TO WS-Edit-Money.
065900     STRING   "Remaining Budget: R " DELIMITED BY SIZE
066000              WS-Edit-Money          DELIMITED BY SIZE
066100              INTO WS-Print-Line.
066200     DISPLAY  WS-Print-Line.
066300     MOVE     BGS-Total-RDS TO WS-Edit-Money.
066400     STRING   "Overall RDS: R " DELIMITED BY SIZE
066500              WS-Edit-Money     DELIMITED BY SIZE
066600              INTO WS-Print-Line.
066700     DISPLAY  WS-Print-Line.
066800     IF       BGS-Critical-Count > ZERO
066900              MOVE BGS-Critical-Count TO WS-Edit-Row
067000              STRING "Critical: " DELIMITED BY SIZE
067100                     WS-Edit-Row  DELIMITED BY SIZE
067200                     INTO WS-Print-Line
067300              DISPLAY WS-Print-Line.
067400     IF       BGS-Warning-Count > ZERO
067500              MOVE BGS-Warning-Count TO WS-Edit-Row
067600              STRING "Warning: " DELIMITED BY SIZE
067700                     WS-Edit-Row DELIMITED BY SIZE
067800                     INTO WS-Print-Line
067900              DISPLAY WS-Print-Line.
068000     IF       BGS-Healthy-Count > ZERO
068100              MOVE BGS-Healthy-Count TO WS-Edit-Row
068200              STRING "Healthy: " DELIMITED BY SIZE
068300                     WS-Edit-Row DELIMITED BY SIZE
068400                     INTO WS-Print-Line
068500              DISPLAY WS-Print-Line.
068600     IF       BGS-Overbud-Count > ZERO
068700              MOVE BGS-Overbud-Count TO WS-Edit-Row
068800              STRING "Over Budget: " DELIMITED BY SIZE
068900                     WS-Edit-Row     DELIMITED BY SIZE
069000                     INTO WS-Print-Line
069100              DISPLAY WS-Print-Line.
069200     MOVE     BGS-Campaign-Count TO WS-Edit-Row.
069300     STRING   "Total Campaigns: " DELIMITED BY SIZE
069400              WS-Edit-Row         DELIMITED BY SIZE
069500              INTO WS-Print-Line.
069600     DISPLAY  WS-Print-Line.
069700     IF       WS-Crit-Tbl-Cnt > ZERO
069800              DISPLAY "CRITICAL ALERTS"
069900              PERFORM DD010-Print-One-Alert
070000                      VARYING WS-Crit-Idx FROM 1 BY 1
070100                      UNTIL WS-Crit-Idx > WS-Crit-Tbl-Cnt.
070200 DD000-Exit.
070300     EXIT.
070400*
070500 DD010-Print-One-Alert.
070600     COMPUTE  WS-Alert-Variance =
070700              WS-CRT-Spend-Pct (WS-Crit-Idx) -
070800              WS-CRT-Time-Pct  (WS-Crit-Idx).
070900     MOVE     WS-CRT-Spend-Pct (WS-Crit-Idx) TO WS-Edit-Spend-Pct.
071000     MOVE     WS-CRT-Time-Pct  (WS-Crit-Idx) TO WS-Edit-Time-Pct.
071100     PERFORM  DD015-Format-Variance.
071200     MOVE     WS-CRT-RDS (WS-Crit-Idx)       TO WS-Edit-Money.
071300     STRING   WS-CRT-Name (WS-Crit-Idx) DELIMITED BY SIZE
071400              " - spend "       DELIMITED BY SIZE
071500              WS-Edit-Spend-Pct DELIMITED BY SIZE
071600              "%, time "        DELIMITED BY SIZE
071700              WS-Edit-Time-Pct  DELIMITED BY SIZE
071800              "%, variance "    DELIMITED BY SIZE
071900              WS-Variance-Disp  DELIMITED BY SIZE
072000              "% over pace, RDS R " DELIMITED BY SIZE
072100              WS-Edit-Money     DELIMITED BY SIZE
072200              INTO WS-Print-Line.
072300     DISPLAY  WS-Print-Line.
072400 DD010-Exit.
072500     EXIT.
072600*
072700 DD015-Format-Variance.
072800***********************
072900*
073000*  BUILDS WS-VARIANCE-DISP WITH AN EXPLICIT LEADING "+", E.G.
073100*  "+15.0" - A CRITICAL ALERT ONLY EVER HAS A POSITIVE VARIANCE
073200*  (A ROW ONLY REACHES THIS TABLE WHEN SPEND-PCT MINUS TIME-PCT IS
073300*  OVER 15), BUT THE USUAL FLOATING-MINUS EDIT PICTURE LEAVES A
073400*  BLANK RATHER THAN A "+" FOR A POSITIVE AMOUNT, SO THE SIGN HAS
073500*  TO BE BUILT BY HAND THE SAME WAY BG010 BUILDS UP A FIELD ONE
073600*  CHARACTER AT A TIME.
073700*
073800     MOVE     WS-Alert-Variance TO WS-Edit-Variance-Mag.
073900     MOVE     "+" TO WS-Variance-Disp.
074000     MOVE     1   TO WS-VD-Len.
074100     PERFORM  DD015A-One-Char
074200              VARYING WS-VD-I FROM 1 BY 1 UNTIL WS-VD-I > 5.
074300 DD015-Exit.
074400     EXIT.
074500*
074600 DD015A-One-Char.
074700     MOVE     WS-Edit-Variance-Mag (WS-VD-I:1) TO WS-VD-Char.
074800     IF       WS-VD-Char = SPACE
074900              GO TO DD015A-Exit.
075000     ADD      1 TO WS-VD-Len.
075100     MOVE     WS-VD-Char TO WS-Variance-Disp (WS-VD-Len:1).
075200 DD015A-Exit.
075300     EXIT.
075400*
075500 ZZ010-Validate-Current-Row.
075600****************************
075700*
075800*  RE-RUNS THE BG010 EDIT ON THE CURRENT CAMPAIGN ROW.  BY THE
075900*  TIME THIS IS CALLED FROM THE SECOND OR THIRD PASS THE ROW IS
076000*  ALREADY KNOWN GOOD FROM THE FIRST PASS.
076100*
076200     PERFORM  ZZ005-Split-Csv-Line.
076300     MOVE     WS-Row-Number    TO BG010L-Row-Number.
076400     MOVE     BGP-VAT-Rate     TO BG010L-Vat-Rate.
076500     MOVE     WS-F1            TO BG010L-Name-In.
076600     MOVE     WS-F2            TO BG010L-Budget-In.
076700     MOVE     WS-F3            TO BG010L-Spend-In.
076800     MOVE     WS-F4            TO BG010L-Gross-In.
076900     CALL     "BG010" USING WS-Bg010-Link.
077000     MOVE     BG010L-Name-Out   TO BG-CAM-Name.
077100     MOVE     BG010L-Budget-Out TO BG-CAM-Monthly-Budget.
077200     MOVE     BG010L-Spend-Out  TO BG-CAM-Current-Spend.
077300     IF       WS-F4 NOT = SPACES
077400              MOVE BG010L-Gross-Out TO BG-CAM-Gross-Budget
077500              MOVE "Y" TO BG-CAM-Gross-Present
077600     ELSE
077700              MOVE ZERO TO BG-CAM-Gross-Budget
077800              MOVE "N"  TO BG-CAM-Gross-Present.
077900 ZZ010-Exit.
078000     EXIT.
078100*
078200 ZZ020-Analyse-Current-Row.
078300***************************
078400*
078500     MOVE     BGP-REF-CCYY          TO BG040L-CCYY.
078600     MOVE     BGP-REF-MM            TO BG040L-MM.
078700     MOVE     BGP-REF-DD            TO BG040L-DD.
078800     MOVE     BGP-VAT-Rate          TO BG040L-Vat-Rate.
078900     MOVE     BG-CAM-Monthly-Budget TO BG040L-Monthly-Budget.
079000     MOVE     BG-CAM-Current-Spend  TO BG040L-Current-Spend.
079100     CALL     "BG040" USING WS-Bg040-Link.
079200     MOVE     BG040L-RDS            TO BG-CAM-RDS.
079300     MOVE     BG040L-Spend-Pct      TO BG-CAM-Spend-Pct.
079400     MOVE     BG040L-Time-Pct       TO BG-CAM-Time-Pct.
079500     MOVE     BG040L-Risk-Level     TO BG-CAM-Risk-Level.
079600     MOVE     BG040L-Days-Remaining TO BG-CAM-Days-Remaining.
079700 ZZ020-Exit.
079800     EXIT.
079900*
080000 ZZ005-Split-Csv-Line.
080100**********************
080200*
080300*  SPLITS BG-CAMPAIGN-LINE INTO WS-F1/F2/F3/F4 ON COMMAS, ONE
080400*  CHARACTER AT A TIME, THE SAME WAY BG010 BUILDS UP A FIELD BY
080500*  REFERENCE MODIFICATION.  A COMMA WITH A DIGIT EITHER SIDE OF IT
080600*  (A THOUSANDS COMMA INSIDE AN AMOUNT LIKE "10,000.00") IS KEPT AS
080700*  PART OF THE FIELD RATHER THAN TREATED AS A COLUMN BREAK, SO A
080800*  BUDGET OR SPEND FIGURE TYPED WITH THOUSANDS SEPARATORS NO LONGER
080900*  SHUNTS EVERY COLUMN AFTER IT OUT OF LINE.  BG010'S OWN COMMA-
081000*  STRIPPING IN AA053-STRIP-COMMAS THEN CLEANS THE SURVIVING COMMA
081100*  OUT OF THE AMOUNT TEXT.
081200*
081300     MOVE     SPACES TO WS-F1 WS-F2 WS-F3 WS-F4.
081400     MOVE     1    TO WS-Field-Num.
081500     MOVE     ZERO TO WS-F1-Len WS-F2-Len WS-F3-Len WS-F4-Len.
081600     PERFORM  ZZ005A-One-Char
081700              VARYING WS-Scan-Idx FROM 1 BY 1
081800              UNTIL WS-Scan-Idx > 132.
081900 ZZ005-Exit.
082000     EXIT.
082100*
082200 ZZ005A-One-Char.
082300     MOVE     BG-CAMPAIGN-LINE (WS-Scan-Idx:1) TO WS-Scan-Char.
082400     IF       WS-Scan-Char NOT = ","
082500              GO TO ZZ005A-Append.
082600     MOVE     SPACE TO WS-Prev-Char.
082700     MOVE     SPACE TO WS-Next-Char.
082800     IF       WS-Scan-Idx > 1
082900              MOVE BG-CAMPAIGN-LINE (WS-Scan-Idx - 1:1)
083000                   TO WS-Prev-Char.
083100     IF       WS-Scan-Idx < 132
083200              MOVE BG-CAMPAIGN-LINE (WS-Scan-Idx + 1:1)
083300                   TO WS-Next-Char.
083400     IF       WS-Prev-Char IS NUMERIC AND WS-Next-Char IS NUMERIC
083500              GO TO ZZ005A-Append.
083600*
083700*  A REAL COLUMN DELIMITER - THE COMMA ITSELF IS DROPPED, JUST AS
083800*  UNSTRING WOULD HAVE DROPPED IT.
083900*
084000     IF       WS-Field-Num < 4
084100              ADD 1 TO WS-Field-Num.
084200     GO       TO ZZ005A-Exit.
084300*
084400 ZZ005A-Append.
084500     IF       WS-Field-Num = 1 AND WS-F1-Len < 40
084600              ADD 1 TO WS-F1-Len
084700              MOVE WS-Scan-Char TO WS-F1 (WS-F1-Len:1)
084800     ELSE
084900     IF       WS-Field-Num = 2 AND WS-F2-Len < 20
085000              ADD 1 TO WS-F2-Len
085100              MOVE WS-Scan-Char TO WS-F2 (WS-F2-Len:1)
085200     ELSE
085300     IF       WS-Field-Num = 3 AND WS-F3-Len < 20
085400              ADD 1 TO WS-F3-Len
085500              MOVE WS-Scan-Char TO WS-F3 (WS-F3-Len:1)
085600     ELSE
085700     IF       WS-Field-Num = 4 AND WS-F4-Len < 20
085800              ADD 1 TO WS-F4-Len
085900              MOVE WS-Scan-Char TO WS-F4 (WS-F4-Len:1).
086000 ZZ005A-Exit.
086100     EXIT.
