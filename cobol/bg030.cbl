000100*****************************************************************
000200*                                                               *
000300*                 Net / Gross VAT Conversion (Vat Helpers)      *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG030.
001200*
001300*    AUTHOR.             V B COEN, 08/09/1987.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       08/09/1987.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Converts one money amount between a NET
002700*                         (tax-exclusive) and a GROSS (tax-
002800*                         inclusive) value at a caller-supplied
002900*                         tax rate, rounding half to even to two
003000*                         decimals.  Called by BG010 and BG040.
003100*
003200*    VERSION.            SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FUNCTIONS USED.     NONE.
003700*
003800*    ERROR MESSAGES USED.
003900*                        NONE.
004000*
004100* CHANGES:
004200* 08/09/87 VBC - 1.00 CREATED AS A GENERIC MARK-UP / MARK-DOWN
004300*                      UTILITY FOR THE PURCHASE LEDGER DISCOUNT
004400*                      CALCULATION.
004500* 23/02/90 VBC - 1.01 ROUNDING CHANGED FROM ROUND-HALF-UP TO
004600*                      ROUND-HALF-TO-EVEN AFTER AN AUDIT QUERY ON
004700*                      CUMULATIVE ROUNDING DRIFT ON LARGE BATCHES.
004800* 14/05/93 RAT - 1.02 TAX RATE NOW PASSED BY THE CALLER INSTEAD
004900*                      OF BEING A COMPILE-TIME LITERAL.
005000* 30/08/98 VBC - 1.03 Y2K REVIEW - NO DATE FIELDS PRESENT, SIGNED
005100*                      OFF FOR THE MILLENNIUM PROGRAMME.
005200* 17/11/04 VBC - 1.04 TIDIED UP UNUSED 77-LEVELS LEFT OVER FROM
005300*                      THE ORIGINAL DISCOUNT CALCULATION.
005400* 11/05/26 MJP - 2.00 REWORKED AS THE BUDGETGUARD ZAR VAT HELPER -
005500*                      NET-FROM-GROSS AND GROSS-FROM-NET AT THE
005600*                      SOUTH AFRICAN VAT RATE (REQ BG-004).
005700* 20/05/26 MJP -    1 VAT RATE MOVED FROM A LITERAL TO BG-PARAM1
005800*                      SO THE SITE CAN TUNE IT WITHOUT A RECOMPILE.
005900* 02/06/26 MJP -    2 HALF-EVEN ROUNDING RE-VERIFIED AGAINST A
006000*                      CLIENT-SUPPLIED GROSS/NET WORKED EXAMPLE
006100*                      (11500.00 -> 10000.00) AFTER A FINANCE QUERY.
006200*
006300*************************************************************************
006400* COPYRIGHT NOTICE.
006500* ****************
006600*
006700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
006800* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1987-2026 AND LATER.
006900*
007000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
007100* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007200* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007300*
007400* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007500* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007600* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
007700*
007800*************************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*================================
008200*
008300 COPY "ENVDIV.COB".
008400 INPUT-OUTPUT            SECTION.
008500*------------------------------
008600*
008700 DATA                    DIVISION.
008800*================================
008900 FILE SECTION.
009000*
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300 77  PROG-NAME               PIC X(15) VALUE "BG030 (2.00)".
009400*
009500 01  WS-One-Plus-Vat         PIC 9V9(4) COMP-3.
009600*
009700 01  WS-RHE-Value            PIC S9(11)V9(4) COMP-3.
009800 01  WS-RHE-Value-X REDEFINES WS-RHE-Value
009900                             PIC X(7).
010000 01  WS-RHE-Trunc            PIC S9(11)V99   COMP-3.
010100 01  WS-RHE-Frac             PIC S9(11)V9(4) COMP-3.
010200 01  WS-RHE-Cents            PIC S9(13)      COMP-3.
010300 01  WS-RHE-Cents-X REDEFINES WS-RHE-Cents
010400                             PIC X(7).
010500 01  WS-RHE-Quot             PIC S9(13)      COMP.
010600 01  WS-RHE-Rem              PIC S9(4)       COMP.
010700*
010800 01  WS-Half-Cent            PIC S9(11)V9(4) COMP-3 VALUE .0050.
010900*
011000 LINKAGE SECTION.
011100*--------------
011200*
011300 01  BG030-WS.
011400     03  BG030-Function      PIC 9.
011500     03  BG030-Vat-Rate      PIC 9V9(4) COMP-3.
011600     03  BG030-Amount-In     PIC S9(11)V99 COMP-3.
011700     03  BG030-Amount-Out    PIC S9(11)V99 COMP-3.
011800 01  BG030-WS-X REDEFINES BG030-WS.
011900     03  FILLER              PIC X(17).
012000*
012100 PROCEDURE DIVISION USING BG030-WS.
012200*==================================
012300*
012400 CC000-Main.
012500     COMPUTE  WS-One-Plus-Vat = 1 + BG030-Vat-Rate.
012600     IF       BG030-Function = 1
012700              PERFORM CC010-Net-From-Gross
012800     ELSE
012900              PERFORM CC020-Gross-From-Net.
013000     GOBACK.
013100*
013200 CC010-Net-From-Gross.
013300**********************
013400*
013500     COMPUTE  WS-RHE-Value =
013600              BG030-Amount-In / WS-One-Plus-Vat.
013700     PERFORM  CC900-Round-Half-Even.
013800     MOVE     WS-RHE-Trunc TO BG030-Amount-Out.
013900 CC010-Exit.
014000     EXIT.
014100*
014200 CC020-Gross-From-Net.
014300**********************
014400*
014500     COMPUTE  WS-RHE-Value =
014600              BG030-Amount-In * WS-One-Plus-Vat.
014700     PERFORM  CC900-Round-Half-Even.
014800     MOVE     WS-RHE-Trunc TO BG030-Amount-Out.
014900 CC020-Exit.
015000     EXIT.
015100*
015200 CC900-Round-Half-Even.
015300***********************
015400*
015500*  ROUNDS WS-RHE-VALUE (4 DECIMALS) TO WS-RHE-TRUNC (2 DECIMALS)
015600*  USING ROUND-HALF-TO-EVEN (BANKER'S ROUNDING).
015700*
015800     MOVE     WS-RHE-Value  TO WS-RHE-Trunc.
015900     COMPUTE  WS-RHE-Frac   = WS-RHE-Value - WS-RHE-Trunc.
016000     IF       WS-RHE-Frac < WS-Half-Cent
016100              GO TO CC900-Exit.
016200     IF       WS-RHE-Frac > WS-Half-Cent
016300              ADD .01 TO WS-RHE-Trunc
016400              GO TO CC900-Exit.
016500*
016600*  EXACTLY HALFWAY - ROUND TO THE NEAREST EVEN CENT.
016700*
016800     COMPUTE  WS-RHE-Cents  = WS-RHE-Trunc * 100.
016900     DIVIDE   WS-RHE-Cents BY 2 GIVING WS-RHE-Quot
017000                               REMAINDER WS-RHE-Rem.
017100     IF       WS-RHE-Rem NOT = 0
017200              ADD .01 TO WS-RHE-Trunc.
017300 CC900-Exit.
017400     EXIT.
