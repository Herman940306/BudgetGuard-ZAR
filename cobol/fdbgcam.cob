000100 FD  BG-CAMPAIGN-FILE.
000200 01  BG-CAMPAIGN-LINE            PIC X(132).
