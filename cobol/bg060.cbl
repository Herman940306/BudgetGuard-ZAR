000100*****************************************************************
000200*                                                               *
000300*             Finance Summary / Campaign Deep-Dive Report       *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG060.
001200*
001300*    AUTHOR.             V B COEN, 27/01/1988.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       27/01/1988.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1988-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Prints the two-part budget report - a
002700*                         Finance Summary (portfolio totals and risk
002800*                         counts) followed by a Campaign Deep-Dive
002900*                         (one line per campaign) - using Report
003000*                         Writer.  Called repeatedly by BG000, once
003100*                         per function code.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FUNCTIONS USED.     NONE.
003800*
003900*    ERROR MESSAGES USED.
004000*                        NONE.
004100*
004200* CHANGES:
004300* 27/01/88 VBC - 1.00 CREATED AS THE DEPARTMENTAL EXPENDITURE
004400*                      REPORT WRITER FOR THE COST-CENTRE SUITE.
004500* 08/08/92 VBC - 1.01 RISK-BAND TABLE ADDED SO THE PRINT COULD
004600*                      SHOW A STATUS WORD NEXT TO EACH COUNT.
004700* 14/02/97 RAT - 1.02 PAGE-LIMIT RAISED TO 58 TO MATCH THE NEW
004800*                      NARROW-MARGIN STATIONERY.
004900* 21/09/98 VBC - 1.03 Y2K REVIEW - TIMESTAMPS PASSED IN AS FULL
005000*                      CCYY STRINGS BY THE CALLER, NO CHANGE
005100*                      NEEDED, SIGNED OFF FOR THE MILLENNIUM
005200*                      PROGRAMME.
005300* 19/04/04 VBC - 1.04 MOVED FROM THE COST-CENTRE SUITE INTO THE
005400*                      COMMON (MAPS-STYLE) COPY POOL.
005500* 26/05/26 MJP - 2.00 REWORKED FOR BUDGETGUARD ZAR - FINANCE
005600*                      SUMMARY AND CAMPAIGN DEEP-DIVE SECTIONS
005700*                      REPLACE THE OLD COST-CENTRE LAYOUT (REQ
005800*                      BG-009).
005900* 03/06/26 MJP -    1 VARIANCE COLUMN ADDED TO THE DEEP-DIVE LINE
006000*                      (REQ BG-009 CLARIFICATION).
006100* 12/06/26 MJP - 2.01 CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
006200*                      REST OF THE SUITE.
006300*
006400*************************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
006900* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1988-2026 AND LATER.
007000*
007100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
007200* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
007300* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007400*
007500* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007600* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007700* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
007800*
007900*************************************************************************
008000*
008100 ENVIRONMENT             DIVISION.
008200*================================
008300*
008400 COPY "ENVDIV.COB".
008500 INPUT-OUTPUT            SECTION.
008600*------------------------------
008700 FILE-CONTROL.
008800     COPY "SELBGRPT.COB".
008900*
009000 DATA                    DIVISION.
009100*================================
009200 FILE SECTION.
009300*
009400 FD  BG-PRINT-FILE.
009500 01  BG-PRINT-LINE            PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  PROG-NAME               PIC X(15) VALUE "BG060 (2.00)".
010000 77  BG-RPT-STATUS            PIC XX.
010100*
010200 01  WS-RPT-Gen-Timestamp     PIC X(19).
010300 01  WS-RPT-Run-Timestamp     PIC X(19).
010400 01  WS-RPT-Version           PIC X(8).
010500 01  WS-RPT-Total-Budget      PIC S9(13)V99 COMP-3.
010600 01  WS-RPT-Total-Spend       PIC S9(13)V99 COMP-3.
010700 01  WS-RPT-Remaining         PIC S9(13)V99 COMP-3.
010800 01  WS-RPT-Overall-RDS       PIC S9(13)V99 COMP-3.
010900 01  WS-RPT-Remaining-X REDEFINES WS-RPT-Remaining
011000                              PIC X(8).
011100*
011200 01  WS-RPT-Risk-Label        PIC X(12).
011300 01  WS-RPT-Risk-Count        PIC 9(5) COMP.
011400 01  WS-RPT-Risk-Status       PIC X(24).
011500*
011600 01  WS-RPT-Campaign-Count    PIC 9(5) COMP.
011700*
011800 01  WS-RPT-Cam-Name          PIC X(40).
011900 01  WS-RPT-Cam-Budget        PIC S9(11)V99 COMP-3.
012000 01  WS-RPT-Cam-Spend         PIC S9(11)V99 COMP-3.
012100 01  WS-RPT-Cam-Remaining     PIC S9(11)V99 COMP-3.
012200 01  WS-RPT-Cam-RDS           PIC S9(11)V99 COMP-3.
012300 01  WS-RPT-Cam-Spend-Pct     PIC S9(3)V9(4) COMP-3.
012400 01  WS-RPT-Cam-Time-Pct      PIC S9(3)V9(4) COMP-3.
012500 01  WS-RPT-Cam-Variance      PIC S9(3)V9(4) COMP-3.
012600 01  WS-RPT-Cam-Variance-X REDEFINES WS-RPT-Cam-Variance
012700                              PIC X(4).
012800 01  WS-RPT-Cam-Risk          PIC X(12).
012900 01  WS-RPT-Cam-Days-Remain   PIC 9(2).
013000*
013100 REPORT SECTION.
013200*--------------
013300*
013400 RD  BG-Budget-Report
013500     CONTROL      IS FINAL
013600     PAGE LIMIT    58 LINES
013700     HEADING       1
013800     FIRST DETAIL  3
013900     LAST DETAIL   56.
014000*
014100 01  RPT-Page-Head TYPE PAGE HEADING.
014200     03  LINE 1.
014300         05  COL  1  PIC X(36) VALUE "BudgetGuard ZAR - Finance Summary".
014400         05  COL 60  PIC X(18) VALUE "Report Generated:".
014500         05  COL 79  PIC X(19) SOURCE WS-RPT-Gen-Timestamp.
014600     03  LINE 2.
014700         05  COL  1  PIC X(20) VALUE "Analysis Timestamp:".
014800         05  COL 22  PIC X(19) SOURCE WS-RPT-Run-Timestamp.
014900         05  COL 60  PIC X(9)  VALUE "Version:".
015000         05  COL 70  PIC X(8)  SOURCE WS-RPT-Version.
015100*
015200 01  RPT-Portfolio-Detail TYPE DETAIL.
015300     03  LINE + 2.
015400         05  COL  1  PIC X(19) VALUE "PORTFOLIO OVERVIEW".
015500     03  LINE + 1.
015600         05  COL  1  PIC X(26) VALUE "Total Portfolio Budget:".
015700         05  COL 28  PIC X(2)  VALUE "R ".
015800         05  COL 30  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-RPT-Total-Budget.
015900     03  LINE + 1.
016000         05  COL  1  PIC X(26) VALUE "Total Spend to Date:".
016100         05  COL 28  PIC X(2)  VALUE "R ".
016200         05  COL 30  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-RPT-Total-Spend.
016300     03  LINE + 1.
016400         05  COL  1  PIC X(26) VALUE "Remaining Budget:".
016500         05  COL 28  PIC X(2)  VALUE "R ".
016600         05  COL 30  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-RPT-Remaining.
016700     03  LINE + 1.
016800         05  COL  1  PIC X(26) VALUE "Overall RDS:".
016900         05  COL 28  PIC X(2)  VALUE "R ".
017000         05  COL 30  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-RPT-Overall-RDS.
017100     03  LINE + 2.
017200         05  COL  1  PIC X(12) VALUE "Risk Level".
017300         05  COL 16  PIC X(7)  VALUE "Count".
017400         05  COL 26  PIC X(24) VALUE "Status".
017500*
017600 01  RPT-Risk-Row-Detail TYPE DETAIL.
017700     03  LINE + 1.
017800         05  COL  1  PIC X(12)  SOURCE WS-RPT-Risk-Label.
017900         05  COL 18  PIC ZZZZ9  SOURCE WS-RPT-Risk-Count.
018000         05  COL 26  PIC X(24)  SOURCE WS-RPT-Risk-Status.
018100*
018200 01  RPT-Total-Campaigns-Detail TYPE DETAIL.
018300     03  LINE + 2.
018400         05  COL  1  PIC X(27) VALUE "Total Campaigns Analysed:".
018500         05  COL 29  PIC ZZZZ9 SOURCE WS-RPT-Campaign-Count.
018600*
018700 01  RPT-Part2-Head-Detail TYPE DETAIL.
018800     03  LINE + 3.
018900         05  COL  1  PIC X(37)
019000                      VALUE "BudgetGuard ZAR - Campaign Deep-Dive".
019100     03  LINE + 2.
019200         05  COL  1  PIC X(22) VALUE "Campaign".
019300         05  COL 23  PIC X(15) VALUE "Monthly Budget".
019400         05  COL 39  PIC X(15) VALUE "Current Spend".
019500         05  COL 55  PIC X(15) VALUE "Remaining".
019600         05  COL 71  PIC X(10) VALUE "RDS".
019700         05  COL 82  PIC X(9)  VALUE "Spend %".
019800         05  COL 92  PIC X(8)  VALUE "Time %".
019900         05  COL 101 PIC X(9)  VALUE "Variance".
020000         05  COL 111 PIC X(13) VALUE "Risk Status".
020100         05  COL 125 PIC X(8)  VALUE "Days Left".
020200*
020300 01  RPT-Campaign-Detail TYPE DETAIL.
020400     03  LINE + 1.
020500         05  COL  1  PIC X(21)   SOURCE WS-RPT-Cam-Name.
020600         05  COL 23  PIC Z,ZZZ,ZZ9.99 SOURCE WS-RPT-Cam-Budget.
020700         05  COL 39  PIC Z,ZZZ,ZZ9.99 SOURCE WS-RPT-Cam-Spend.
020800         05  COL 55  PIC Z,ZZZ,ZZ9.99 SOURCE WS-RPT-Cam-Remaining.
020900         05  COL 71  PIC ZZZ,ZZ9.99   SOURCE WS-RPT-Cam-RDS.
021000         05  COL 82  PIC ZZ9.99       SOURCE WS-RPT-Cam-Spend-Pct.
021100         05  COL 92  PIC ZZ9.99       SOURCE WS-RPT-Cam-Time-Pct.
021200         05  COL 101 PIC -Z9.99       SOURCE WS-RPT-Cam-Variance.
021300         05  COL 111 PIC X(12)        SOURCE WS-RPT-Cam-Risk.
021400         05  COL 125 PIC Z9           SOURCE WS-RPT-Cam-Days-Remain.
021500*
021600 LINKAGE SECTION.
021700*--------------
021800*
021900 01  BG060-WS.
022000     03  BG060-Function        PIC 9.
022100     03  BG060-Gen-Timestamp   PIC X(19).
022200     03  BG060-Run-Timestamp   PIC X(19).
022300     03  BG060-Version         PIC X(8).
022400     03  BG060-Total-Budget    PIC S9(13)V99 COMP-3.
022500     03  BG060-Total-Spend     PIC S9(13)V99 COMP-3.
022600     03  BG060-Remaining       PIC S9(13)V99 COMP-3.
022700     03  BG060-Overall-RDS     PIC S9(13)V99 COMP-3.
022800     03  BG060-Risk-Label      PIC X(12).
022900     03  BG060-Risk-Count      PIC 9(5) COMP.
023000     03  BG060-Risk-Status     PIC X(24).
023100     03  BG060-Campaign-Count  PIC 9(5) COMP.
023200     03  BG060-Cam-Name        PIC X(40).
023300     03  BG060-Cam-Budget      PIC S9(11)V99 COMP-3.
023400     03  BG060-Cam-Spend       PIC S9(11)V99 COMP-3.
023500     03  BG060-Cam-Remaining   PIC S9(11)V99 COMP-3.
023600     03  BG060-Cam-RDS         PIC S9(11)V99 COMP-3.
023700     03  BG060-Cam-Spend-Pct   PIC S9(3)V9(4) COMP-3.
023800     03  BG060-Cam-Time-Pct    PIC S9(3)V9(4) COMP-3.
023900     03  BG060-Cam-Variance    PIC S9(3)V9(4) COMP-3.
024000     03  BG060-Cam-Risk        PIC X(12).
024100     03  BG060-Cam-Days-Remain PIC 9(2).
024200 01  BG060-WS-X REDEFINES BG060-WS
024300                              PIC X(190).
024400*
024500 PROCEDURE DIVISION USING BG060-WS.
024600*==================================
024700*
024800 FF000-Main.
024900     IF       BG060-Function = 1
025000              PERFORM FF010-Part1-Head
025100     ELSE
025200     IF       BG060-Function = 2
025300              PERFORM FF020-Risk-Row
025400     ELSE
025500     IF       BG060-Function = 3
025600              PERFORM FF030-Total-Campaigns
025700     ELSE
025800     IF       BG060-Function = 4
025900              PERFORM FF040-Part2-Head
026000     ELSE
026100     IF       BG060-Function = 5
026200              PERFORM FF050-Campaign-Row
026300     ELSE
026400              PERFORM FF060-Terminate-Report.
026500     GOBACK.
026600*
026700 FF010-Part1-Head.
026800******************
026900*
027000     OPEN     OUTPUT BG-PRINT-FILE.
027100     INITIATE BG-Budget-Report.
027200     MOVE     BG060-Gen-Timestamp TO WS-RPT-Gen-Timestamp.
027300     MOVE     BG060-Run-Timestamp TO WS-RPT-Run-Timestamp.
027400     MOVE     BG060-Version       TO WS-RPT-Version.
027500     MOVE     BG060-Total-Budget  TO WS-RPT-Total-Budget.
027600     MOVE     BG060-Total-Spend   TO WS-RPT-Total-Spend.
027700     MOVE     BG060-Remaining     TO WS-RPT-Remaining.
027800     MOVE     BG060-Overall-RDS   TO WS-RPT-Overall-RDS.
027900     GENERATE RPT-Portfolio-Detail.
028000 FF010-Exit.
028100     EXIT.
028200*
028300 FF020-Risk-Row.
028400****************
028500*
028600     MOVE     BG060-Risk-Label  TO WS-RPT-Risk-Label.
028700     MOVE     BG060-Risk-Count  TO WS-RPT-Risk-Count.
028800     MOVE     BG060-Risk-Status TO WS-RPT-Risk-Status.
028900     GENERATE RPT-Risk-Row-Detail.
029000 FF020-Exit.
029100     EXIT.
029200*
029300 FF030-Total-Campaigns.
029400***********************
029500*
029600     MOVE     BG060-Campaign-Count TO WS-RPT-Campaign-Count.
029700     GENERATE RPT-Total-Campaigns-Detail.
029800 FF030-Exit.
029900     EXIT.
030000*
030100 FF040-Part2-Head.
030200******************
030300*
030400     GENERATE RPT-Part2-Head-Detail.
030500 FF040-Exit.
030600     EXIT.
030700*
030800 FF050-Campaign-Row.
030900********************
031000*
031100     MOVE     BG060-Cam-Name        TO WS-RPT-Cam-Name.
031200     MOVE     BG060-Cam-Budget      TO WS-RPT-Cam-Budget.
031300     MOVE     BG060-Cam-Spend       TO WS-RPT-Cam-Spend.
031400     MOVE     BG060-Cam-Remaining   TO WS-RPT-Cam-Remaining.
031500     MOVE     BG060-Cam-RDS         TO WS-RPT-Cam-RDS.
031600     MOVE     BG060-Cam-Spend-Pct   TO WS-RPT-Cam-Spend-Pct.
031700     MOVE     BG060-Cam-Time-Pct    TO WS-RPT-Cam-Time-Pct.
031800     MOVE     BG060-Cam-Variance    TO WS-RPT-Cam-Variance.
031900     MOVE     BG060-Cam-Risk        TO WS-RPT-Cam-Risk.
032000     MOVE     BG060-Cam-Days-Remain TO WS-RPT-Cam-Days-Remain.
032100     GENERATE RPT-Campaign-Detail.
032200 FF050-Exit.
032300     EXIT.
032400*
032500 FF060-Terminate-Report.
032600************************
032700*
032800     TERMINATE BG-Budget-Report.
032900     CLOSE     BG-PRINT-FILE.
033000 FF060-Exit.
033100     EXIT.
