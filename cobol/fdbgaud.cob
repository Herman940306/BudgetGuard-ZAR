000100 FD  BG-AUDIT-FILE.
000200 01  BG-AUDIT-LINE               PIC X(132).
