000100     SELECT BG-AUDIT-FILE   ASSIGN TO BGAUDOUT
000200                       ORGANIZATION IS LINE SEQUENTIAL
000300                       STATUS       IS BG-AUD-STATUS.
