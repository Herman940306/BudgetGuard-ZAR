000100*****************************************************************
000200*                                                                *
000300*   Shop standard ENVIRONMENT DIVISION boiler-plate.            *
000400*   COPY "ENVDIV.COB" into every BG (BudgetGuard) program so    *
000500*   the SOURCE-COMPUTER / OBJECT-COMPUTER / SPECIAL-NAMES       *
000600*   entries stay identical across the whole suite.              *
000700*                                                                *
000800*****************************************************************
000900* 02/11/86 VBC - CREATED FOR THE PAYROLL SUITE.
001000* 14/03/99 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK.
001100* 09/05/26 VBC - 1.00 ADAPTED FOR BUDGETGUARD ZAR (REQ BG-001).
001200 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER.       GENERIC-PC.
001400 OBJECT-COMPUTER.       GENERIC-PC.
001500 SPECIAL-NAMES.
001600     C01                  IS TOP-OF-FORM
001700     CLASS BG-NUMERIC-CLASS  IS "0" THRU "9"
001800     CLASS BG-ALPHA-CLASS    IS "A" THRU "Z"
001900     UPSI-0 ON STATUS IS BG-TEST-SWITCH-ON
002000     UPSI-0 OFF STATUS IS BG-TEST-SWITCH-OFF.
