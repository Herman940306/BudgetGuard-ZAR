000100     SELECT BG-CAMPAIGN-FILE ASSIGN TO BGCAMIN
000200                       ORGANIZATION IS LINE SEQUENTIAL
000300                       STATUS       IS BG-CAM-STATUS.
