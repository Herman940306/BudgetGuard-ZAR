000100*****************************************************
000200*                                                    *
000300*   Record Definition For Bg Snapshot Summary        *
000400*     One record written per run, into audit file    *
000500*****************************************************
000600*  File size 90 bytes.
000700*
000800* 03/05/26 VBC - CREATED (REQ BG-001).
000900* 27/05/26 VBC - SPLIT OVERBUD-COUNT OUT OF CRITICAL-COUNT (REQ BG-007).
001000*
001100 01  BG-SUMMARY-RECORD.
001200     03  BGS-RUN-TIMESTAMP       PIC X(19).
001300     03  BGS-VERSION             PIC X(8).
001400     03  BGS-TOTAL-BUDGET        PIC S9(13)V99 COMP-3.
001500     03  BGS-TOTAL-SPEND         PIC S9(13)V99 COMP-3.
001600     03  BGS-TOTAL-RDS           PIC S9(13)V99 COMP-3.
001700     03  BGS-CRITICAL-COUNT      PIC 9(5) COMP.
001800     03  BGS-WARNING-COUNT       PIC 9(5) COMP.
001900     03  BGS-HEALTHY-COUNT       PIC 9(5) COMP.
002000     03  BGS-OVERBUD-COUNT       PIC 9(5) COMP.
002100     03  BGS-CAMPAIGN-COUNT      PIC 9(5) COMP.
002200     03  FILLER                  PIC X(20).
002300*
002400 01  BG-SUMMARY-COUNTS REDEFINES BG-SUMMARY-RECORD.
002500     03  FILLER                  PIC X(50).
002600     03  BGS-ALL-COUNTS          PIC 9(5) COMP OCCURS 4.
002700     03  FILLER                  PIC X(20).
