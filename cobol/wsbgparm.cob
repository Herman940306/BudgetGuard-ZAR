000100*****************************************************
000200*                                                    *
000300*   Record Definition For Bg Param File              *
000400*     Uses RRN = 1                                   *
000500*****************************************************
000600*  File size 72 bytes padded to 128 by filler.
000700*
000800* 03/05/26 VBC - CREATED (REQ BG-001).
000900* 20/05/26 VBC - ADDED VAT RATE AS A PARAM INSTEAD OF A LITERAL.
001000* 14/06/26 VBC - ADDED RISK THRESHOLDS SO SITE CAN TUNE THEM.
001100*
001200 01  BG-PARAM-RECORD.
001300     03  BGP-BLOCK.
001400         05  BGP-REF-DATE.
001500             07  BGP-REF-CCYY    PIC 9(4).
001600             07  BGP-REF-MM      PIC 99.
001700             07  BGP-REF-DD      PIC 99.
001800         05  BGP-REF-DATE9  REDEFINES BGP-REF-DATE
001900                             PIC 9(8).
002000         05  BGP-VERSION         PIC X(8) VALUE "0.1.0".
002100         05  BGP-VAT-RATE        PIC 9V9(4) COMP-3 VALUE 0.15.
002200         05  BGP-WARNING-THRESH  PIC 9(3)V9(4) COMP-3 VALUE 5.
002300         05  BGP-CRITICAL-THRESH PIC 9(3)V9(4) COMP-3 VALUE 15.
002400         05  BGP-GENERATED-BY    PIC X(20) VALUE "BudgetGuard ZAR".
002500     03  FILLER                  PIC X(40).
