000100*****************************************************************
000200*                                                               *
000300*             Campaign Record Edit And Amount Parsing           *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100      PROGRAM-ID.         BG010.
001200*
001300*    AUTHOR.             D P WREN, 11/02/1982.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001700*
001800*    DATE-WRITTEN.       11/02/1982.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.           COPYRIGHT (C) 1982-2026, APPLEWOOD COMPUTERS.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            Edits one incoming campaign data row -
002700*                         campaign name and the three money fields -
002800*                         and parses free-format amount strings
002900*                         (commas, currency symbol, decimal point)
003000*                         into packed amounts.  Called by BG000
003100*                         once per input row.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     BG030.
003600*
003700*    FUNCTIONS USED.     NONE - AMOUNT PARSING IS DONE CHARACTER
003800*                         BY CHARACTER SO IT CAN BE TRACED WITHOUT
003900*                         A MANUAL.
004000*
004100*    ERROR MESSAGES USED.
004200*                        NONE - CALLER BUILDS THE AUDIT ERROR
004300*                        RECORD FROM THE FIELD/VALUE/MESSAGE
004400*                        PASSED BACK HERE.
004500*
004600* CHANGES:
004700* 11/02/82 DPW - 1.00 CREATED AS THE FIELD-EDIT ROUTINE FOR THE
004800*                      PURCHASE LEDGER DATA-ENTRY VALIDATION RUN.
004900* 30/09/85 DPW - 1.01 AMOUNT SCAN REWRITTEN TO ACCEPT A LEADING
005000*                      CURRENCY SYMBOL AFTER COMPLAINTS FROM DATA
005100*                      PREP ABOUT RE-KEYING INVOICES.
005200* 12/06/90 VBC - 1.02 THOUSANDS-COMMA STRIPPING ADDED - PREVIOUSLY
005300*                      "1,000" WAS REJECTED AS NOT NUMERIC.
005400* 25/01/94 DPW - 1.03 EUROPEAN DECIMAL-COMMA LAYOUTS NOW REJECTED
005500*                      OUTRIGHT RATHER THAN MIS-READ, AFTER AN
005600*                      IMPORT FROM THE DURBAN OFFICE CORRUPTED A
005700*                      BATCH OF INVOICE TOTALS.
005800* 11/09/98 VBC - 1.04 Y2K REVIEW - NO DATE FIELDS PRESENT, SIGNED
005900*                      OFF FOR THE MILLENNIUM PROGRAMME.
006000* 08/04/05 DPW - 1.05 MOVED FROM THE PURCHASE LEDGER SUITE INTO THE
006100*                      COMMON (MAPS-STYLE) COPY POOL.
006200* 13/05/26 MJP - 2.00 REWORKED FOR BUDGETGUARD ZAR - VALIDATES THE
006300*                      CAMPAIGN, MONTHLY BUDGET, CURRENT SPEND AND
006400*                      OPTIONAL GROSS BUDGET COLUMNS AND CALLS BG030
006500*                      TO DERIVE A NET BUDGET FROM A GROSS ONE
006600*                      (REQ BG-006).
006700* 22/05/26 MJP -    1 MONTHLY_BUDGET BLANK WITH NO GROSS_BUDGET IS
006800*                      NOW A NAMED ERROR INSTEAD OF FALLING THROUGH
006900*                      TO "MUST BE A VALID NUMBER".
007000* 04/06/26 MJP -    2 CURRENT_SPEND OF EXACTLY ZERO IS NOW ACCEPTED
007100*                      (REQ BG-006 CLARIFICATION FROM THE CLIENT).
007200* 18/06/26 MJP - 2.01 CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
007300*                      REST OF THE SUITE.
007400*
007500*************************************************************************
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
008000* AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1982-2026 AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
008300* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY
008400* THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008500*
008600* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008700* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008800* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
008900*
009000*************************************************************************
009100*
009200 ENVIRONMENT             DIVISION.
009300*================================
009400*
009500 COPY "ENVDIV.COB".
009600 INPUT-OUTPUT            SECTION.
009700*------------------------------
009800*
009900 DATA                    DIVISION.
010000*================================
010100 FILE SECTION.
010200*
010300 WORKING-STORAGE SECTION.
010400*-----------------------
010500 77  PROG-NAME               PIC X(15) VALUE "BG010 (2.00)".
010600*
010700*  SCRATCH AREA FOR AA050-PARSE-AMOUNT.
010800*
010900 01  WS-Raw                  PIC X(20).
011000 01  WS-Mid                  PIC X(20).
011100 01  WS-Final                PIC X(20).
011200*
011300 77  WS-I                    PIC 99  COMP.
011400 77  WS-J                    PIC 99  COMP.
011500 77  WS-Start-Pos            PIC 99  COMP.
011600 77  WS-Mid-Len              PIC 99  COMP.
011700 77  WS-Final-Len            PIC 99  COMP.
011800 77  WS-Comma-Pos            PIC 99  COMP.
011900 77  WS-Period-Pos           PIC 99  COMP.
012000 77  WS-Final-Period-Pos     PIC 99  COMP.
012100 77  WS-Period-Count         PIC 9   COMP.
012200 77  WS-Digit-Count          PIC 99  COMP.
012300 77  WS-Char                 PIC X.
012400 77  WS-Digit                PIC 9.
012500 77  WS-Sign                 PIC S9  COMP.
012600 77  WS-Frac-Digits          PIC 9   COMP.
012700 77  WS-Frac-Divisor         PIC S9(5) COMP.
012800*
012900 01  WS-Int-Part              PIC S9(11) COMP-3.
013000 01  WS-Frac-Part             PIC S9(4)  COMP-3.
013100 01  WS-Amount-Unrounded      PIC S9(11)V9(4) COMP-3.
013200 01  WS-Amount-Unrounded-X REDEFINES WS-Amount-Unrounded
013300                              PIC X(7).
013400 01  WS-Amount-Out            PIC S9(11)V99   COMP-3.
013500*
013600 01  WS-Half-Cent             PIC S9(11)V9(4) COMP-3 VALUE .0050.
013700 01  WS-RHE-Diff              PIC S9(11)V9(4) COMP-3.
013800 01  WS-RHE-Cents             PIC S9(13)      COMP-3.
013900 01  WS-RHE-Quot              PIC S9(13)      COMP.
014000 01  WS-RHE-Rem               PIC S9(4)       COMP.
014100*
014200 01  WS-Parse-Error-Flag      PIC X.
014300 01  WS-Parse-Error-Msg       PIC X(80).
014400*
014500 01  WS-Have-Gross            PIC X.
014600*
014700 01  WS-Bg030-Link.
014800     03  WS-030-Function      PIC 9.
014900     03  WS-030-Vat-Rate      PIC 9V9(4) COMP-3.
015000     03  WS-030-Amount-In     PIC S9(11)V99 COMP-3.
015100     03  WS-030-Amount-Out    PIC S9(11)V99 COMP-3.
015200 01  WS-Bg030-Link-X REDEFINES WS-Bg030-Link
015300                              PIC X(17).
015400*
015500 LINKAGE SECTION.
015600*--------------
015700*
015800 01  BG010-WS.
015900     03  BG010-Row-Number     PIC 9(5) COMP.
016000     03  BG010-Vat-Rate       PIC 9V9(4) COMP-3.
016100     03  BG010-Name-In        PIC X(40).
016200     03  BG010-Budget-In      PIC X(20).
016300     03  BG010-Spend-In       PIC X(20).
016400     03  BG010-Gross-In       PIC X(20).
016500     03  BG010-Name-Out       PIC X(40).
016600     03  BG010-Budget-Out     PIC S9(11)V99 COMP-3.
016700     03  BG010-Spend-Out      PIC S9(11)V99 COMP-3.
016800     03  BG010-Gross-Out      PIC S9(11)V99 COMP-3.
016900     03  BG010-Error-Flag     PIC X.
017000     03  BG010-Error-Field    PIC X(20).
017100     03  BG010-Error-Value    PIC X(30).
017200     03  BG010-Error-Message  PIC X(80).
017300 01  BG010-WS-X REDEFINES BG010-WS
017400                              PIC X(200).
017500*
017600 PROCEDURE DIVISION USING BG010-WS.
017700*==================================
017800*
017900 AA000-Validate-Record.
018000***********************
018100*
018200     MOVE     "N"     TO  BG010-Error-Flag.
018300     MOVE     SPACES  TO  WS-Have-Gross.
018400     PERFORM  AA010-Check-Name.
018500     IF       BG010-Error-Flag = "Y"
018600              GO TO AA000-Exit.
018700     IF       BG010-Gross-In NOT = SPACES
018800              PERFORM AA020-Parse-Gross
018900              IF BG010-Error-Flag = "Y"
019000                 GO TO AA000-Exit
019100              END-IF
019200              MOVE "Y" TO WS-Have-Gross.
019300     IF       BG010-Budget-In NOT = SPACES
019400              PERFORM AA030-Parse-Budget
019500     ELSE
019600        IF    WS-Have-Gross = "Y"
019700              PERFORM AA035-Derive-Net-From-Gross
019800        ELSE
019900              MOVE "Y" TO BG010-Error-Flag
020000              MOVE "Monthly_Budget" TO BG010-Error-Field
020100              MOVE BG010-Budget-In  TO BG010-Error-Value
020200              MOVE
020300           "Monthly_Budget cannot be empty (or provide Gross_Budget)"
020400                                   TO BG010-Error-Message.
020500     IF       BG010-Error-Flag = "Y"
020600              GO TO AA000-Exit.
020700     PERFORM  AA040-Parse-Spend.
020800 AA000-Exit.
020900     GOBACK.
021000*
021100 AA010-Check-Name.
021200******************
021300*
021400     IF       BG010-Name-In = SPACES
021500              MOVE "Y" TO BG010-Error-Flag
021600              MOVE "Campaign" TO BG010-Error-Field
021700              MOVE SPACES TO BG010-Error-Value
021800              MOVE "Campaign name cannot be empty"
021900                              TO BG010-Error-Message
022000              GO TO AA010-Exit.
022100     MOVE     BG010-Name-In TO BG010-Name-Out.
022200 AA010-Exit.
022300     EXIT.
022400*
022500 AA020-Parse-Gross.
022600*******************
022700*
022800     MOVE     BG010-Gross-In TO WS-Raw.
022900     PERFORM  AA050-Parse-Amount.
023000     IF       WS-Parse-Error-Flag = "Y"
023100              MOVE "Y" TO BG010-Error-Flag
023200              MOVE "Gross_Budget" TO BG010-Error-Field
023300              MOVE BG010-Gross-In TO BG010-Error-Value
023400              MOVE WS-Parse-Error-Msg TO BG010-Error-Message
023500              GO TO AA020-Exit.
023600     IF       WS-Amount-Out NOT > ZERO
023700              MOVE "Y" TO BG010-Error-Flag
023800              MOVE "Gross_Budget" TO BG010-Error-Field
023900              MOVE BG010-Gross-In TO BG010-Error-Value
024000              MOVE "must be a positive number" TO BG010-Error-Message
024100              GO TO AA020-Exit.
024200     MOVE     WS-Amount-Out TO BG010-Gross-Out.
024300 AA020-Exit.
024400     EXIT.
024500*
024600 AA030-Parse-Budget.
024700********************
024800*
024900     MOVE     BG010-Budget-In TO WS-Raw.
025000     PERFORM  AA050-Parse-Amount.
025100     IF       WS-Parse-Error-Flag = "Y"
025200              MOVE "Y" TO BG010-Error-Flag
025300              MOVE "Monthly_Budget" TO BG010-Error-Field
025400              MOVE BG010-Budget-In TO BG010-Error-Value
025500              MOVE WS-Parse-Error-Msg TO BG010-Error-Message
025600              GO TO AA030-Exit.
025700     IF       WS-Amount-Out NOT > ZERO
025800              MOVE "Y" TO BG010-Error-Flag
025900              MOVE "Monthly_Budget" TO BG010-Error-Field
026000              MOVE BG010-Budget-In TO BG010-Error-Value
026100              MOVE "must be a positive number" TO BG010-Error-Message
026200              GO TO AA030-Exit.
026300     MOVE     WS-Amount-Out TO BG010-Budget-Out.
026400 AA030-Exit.
026500     EXIT.
026600*
026700 AA035-Derive-Net-From-Gross.
026800*****************************
026900*
027000     MOVE     1 TO WS-030-Function.
027100     MOVE     BG010-Vat-Rate  TO WS-030-Vat-Rate.
027200     MOVE     BG010-Gross-Out TO WS-030-Amount-In.
027300     CALL     "BG030" USING WS-Bg030-Link.
027400     MOVE     WS-030-Amount-Out TO BG010-Budget-Out.
027500 AA035-Exit.
027600     EXIT.
027700*
027800 AA040-Parse-Spend.
027900*******************
028000*
028100     MOVE     BG010-Spend-In TO WS-Raw.
028200     PERFORM  AA050-Parse-Amount.
028300     IF       WS-Parse-Error-Flag = "Y"
028400              MOVE "Y" TO BG010-Error-Flag
028500              MOVE "Current_Spend" TO BG010-Error-Field
028600              MOVE BG010-Spend-In TO BG010-Error-Value
028700              MOVE WS-Parse-Error-Msg TO BG010-Error-Message
028800              GO TO AA040-Exit.
028900     IF       WS-Amount-Out < ZERO
029000              MOVE "Y" TO BG010-Error-Flag
029100              MOVE "Current_Spend" TO BG010-Error-Field
029200              MOVE BG010-Spend-In TO BG010-Error-Value
029300              MOVE "must be a non-negative number"
029400                              TO BG010-Error-Message
029500              GO TO AA040-Exit.
029600     MOVE     WS-Amount-Out TO BG010-Spend-Out.
029700 AA040-Exit.
029800     EXIT.
029900*
030000 AA050-Parse-Amount.
030100********************
030200*
030300*  TURNS WS-RAW (AN UNEDITED INPUT FIELD) INTO WS-AMOUNT-OUT.
030400*  SETS WS-PARSE-ERROR-FLAG TO "Y" AND WS-PARSE-ERROR-MSG WHEN
030500*  THE FIELD IS EMPTY, IS LAID OUT IN THE EUROPEAN DECIMAL-COMMA
030600*  STYLE, OR IS NOT A VALID NUMBER ONCE STRIPPED.
030700*
030800     MOVE     "N" TO WS-Parse-Error-Flag.
030900     PERFORM  AA051-Strip-R-And-Spaces.
031000     IF       WS-Mid-Len = ZERO
031100              MOVE "Y" TO WS-Parse-Error-Flag
031200              MOVE "cannot be empty" TO WS-Parse-Error-Msg
031300              GO TO AA050-Exit.
031400     PERFORM  AA052-Check-European.
031500     IF       WS-Parse-Error-Flag = "Y"
031600              GO TO AA050-Exit.
031700     PERFORM  AA053-Strip-Commas.
031800     PERFORM  AA054-Validate-Chars.
031900     IF       WS-Parse-Error-Flag = "Y"
032000              GO TO AA050-Exit.
032100     PERFORM  AA055-Compute-Value.
032200     PERFORM  AA056-Round-Amount.
032300 AA050-Exit.
032400     EXIT.
032500*
032600 AA051-Strip-R-And-Spaces.
032700**************************
032800*
032900     MOVE     SPACES TO WS-Mid.
033000     MOVE     ZERO   TO WS-Mid-Len.
033100     PERFORM  AA051A-One-Char VARYING WS-I FROM 1 BY 1
033200              UNTIL WS-I > 20.
033300 AA051-Exit.
033400     EXIT.
033500*
033600 AA051A-One-Char.
033700     MOVE     WS-Raw (WS-I:1) TO WS-Char.
033800     IF       WS-Char = SPACE OR WS-Char = "R" OR WS-Char = "r"
033900              GO TO AA051A-Exit.
034000     ADD      1 TO WS-Mid-Len.
034100     MOVE     WS-Char TO WS-Mid (WS-Mid-Len:1).
034200 AA051A-Exit.
034300     EXIT.
034400*
034500 AA052-Check-European.
034600**********************
034700*
034800     MOVE     ZERO TO WS-Comma-Pos.
034900     MOVE     ZERO TO WS-Period-Pos.
035000     PERFORM  AA052A-Scan-One VARYING WS-I FROM 1 BY 1
035100              UNTIL WS-I > WS-Mid-Len.
035200     IF       WS-Period-Pos NOT = ZERO
035300              GO TO AA052-Exit.
035400     IF       WS-Comma-Pos = ZERO
035500              GO TO AA052-Exit.
035600     COMPUTE  WS-J = WS-Mid-Len - WS-Comma-Pos.
035700     IF       WS-J = 2
035800              MOVE "Y" TO WS-Parse-Error-Flag
035900              MOVE
036000          "use a period as the decimal separator, not a comma"
036100                              TO WS-Parse-Error-Msg.
036200 AA052-Exit.
036300     EXIT.
036400*
036500 AA052A-Scan-One.
036600     MOVE     WS-Mid (WS-I:1) TO WS-Char.
036700     IF       WS-Char = ","
036800              MOVE WS-I TO WS-Comma-Pos.
036900     IF       WS-Char = "."
037000              MOVE WS-I TO WS-Period-Pos.
037100 AA052A-Exit.
037200     EXIT.
037300*
037400 AA053-Strip-Commas.
037500********************
037600*
037700     MOVE     SPACES TO WS-Final.
037800     MOVE     ZERO   TO WS-Final-Len.
037900     PERFORM  AA053A-One-Char VARYING WS-I FROM 1 BY 1
038000              UNTIL WS-I > WS-Mid-Len.
038100 AA053-Exit.
038200     EXIT.
038300*
038400 AA053A-One-Char.
038500     MOVE     WS-Mid (WS-I:1) TO WS-Char.
038600     IF       WS-Char = ","
038700              GO TO AA053A-Exit.
038800     ADD      1 TO WS-Final-Len.
038900     MOVE     WS-Char TO WS-Final (WS-Final-Len:1).
039000 AA053A-Exit.
039100     EXIT.
039200*
039300 AA054-Validate-Chars.
039400**********************
039500*
039600     MOVE     ZERO TO WS-Period-Count.
039700     MOVE     ZERO TO WS-Digit-Count.
039800     MOVE     ZERO TO WS-Final-Period-Pos.
039900     MOVE     +1   TO WS-Sign.
040000     IF       WS-Final-Len = ZERO
040100              MOVE "Y" TO WS-Parse-Error-Flag
040200              MOVE "must be a valid number" TO WS-Parse-Error-Msg
040300              GO TO AA054-Exit.
040400     IF       WS-Final (1:1) = "-"
040500              MOVE -1 TO WS-Sign
040600              MOVE 2  TO WS-Start-Pos
040700     ELSE
040800              MOVE 1  TO WS-Start-Pos.
040900     PERFORM  AA054A-One-Char VARYING WS-I FROM WS-Start-Pos BY 1
041000              UNTIL WS-I > WS-Final-Len.
041100     IF       WS-Parse-Error-Flag = "Y"
041200              GO TO AA054-Exit.
041300     IF       WS-Period-Count > 1 OR WS-Digit-Count = ZERO
041400              MOVE "Y" TO WS-Parse-Error-Flag
041500              MOVE "must be a valid number" TO WS-Parse-Error-Msg.
041600 AA054-Exit.
041700     EXIT.
041800*
041900 AA054A-One-Char.
042000     MOVE     WS-Final (WS-I:1) TO WS-Char.
042100     IF       WS-Char = "."
042200              ADD 1 TO WS-Period-Count
042300              MOVE WS-I TO WS-Final-Period-Pos
042400              GO TO AA054A-Exit.
042500     IF       WS-Char IS NUMERIC
042600              ADD 1 TO WS-Digit-Count
042700              GO TO AA054A-Exit.
042800     MOVE     "Y" TO WS-Parse-Error-Flag
042900     MOVE     "must be a valid number" TO WS-Parse-Error-Msg.
043000 AA054A-Exit.
043100     EXIT.
043200*
043300 AA055-Compute-Value.
043400*********************
043500*
043600     MOVE     ZERO TO WS-Int-Part.
043700     MOVE     ZERO TO WS-Frac-Part.
043800     MOVE     ZERO TO WS-Frac-Digits.
043900     IF       WS-Final-Period-Pos = ZERO
044000              PERFORM AA055A-Build-Int
044100                      VARYING WS-I FROM WS-Start-Pos BY 1
044200                      UNTIL WS-I > WS-Final-Len
044300     ELSE
044400              PERFORM AA055A-Build-Int
044500                      VARYING WS-I FROM WS-Start-Pos BY 1
044600                      UNTIL WS-I > WS-Final-Period-Pos - 1
044700              PERFORM AA055B-Build-Frac
044800                      VARYING WS-I FROM WS-Final-Period-Pos + 1 BY 1
044900                      UNTIL WS-I > WS-Final-Len.
045000     IF       WS-Frac-Digits = 0
045100              MOVE 1     TO WS-Frac-Divisor
045200     ELSE IF  WS-Frac-Digits = 1
045300              MOVE 10    TO WS-Frac-Divisor
045400     ELSE IF  WS-Frac-Digits = 2
045500              MOVE 100   TO WS-Frac-Divisor
045600     ELSE IF  WS-Frac-Digits = 3
045700              MOVE 1000  TO WS-Frac-Divisor
045800     ELSE
045900              MOVE 10000 TO WS-Frac-Divisor.
046000     COMPUTE  WS-Amount-Unrounded =
046100              WS-Int-Part + (WS-Frac-Part / WS-Frac-Divisor).
046200     IF       WS-Sign = -1
046300              COMPUTE WS-Amount-Unrounded = WS-Amount-Unrounded * -1.
046400 AA055-Exit.
046500     EXIT.
046600*
046700 AA055A-Build-Int.
046800     MOVE     WS-Final (WS-I:1) TO WS-Digit.
046900     COMPUTE  WS-Int-Part = WS-Int-Part * 10 + WS-Digit.
047000 AA055A-Exit.
047100     EXIT.
047200*
047300 AA055B-Build-Frac.
047400     IF       WS-Frac-Digits < 4
047500              MOVE WS-Final (WS-I:1) TO WS-Digit
047600              COMPUTE WS-Frac-Part = WS-Frac-Part * 10 + WS-Digit
047700              ADD 1 TO WS-Frac-Digits.
047800 AA055B-Exit.
047900     EXIT.
048000*
048100 AA056-Round-Amount.
048200********************
048300*
048400*  ROUNDS WS-AMOUNT-UNROUNDED (4 DECIMALS) TO WS-AMOUNT-OUT (2
048500*  DECIMALS) USING ROUND-HALF-TO-EVEN (BANKER'S ROUNDING).
048600*
048700     MOVE     WS-Amount-Unrounded TO WS-Amount-Out.
048800     COMPUTE  WS-RHE-Diff = WS-Amount-Unrounded - WS-Amount-Out.
048900     IF       WS-RHE-Diff < ZERO
049000              COMPUTE WS-RHE-Diff = WS-RHE-Diff * -1.
049100     IF       WS-RHE-Diff < WS-Half-Cent
049200              GO TO AA056-Exit.
049300     IF       WS-RHE-Diff > WS-Half-Cent
049400              PERFORM AA056A-Bump
049500              GO TO AA056-Exit.
049600     COMPUTE  WS-RHE-Cents = WS-Amount-Out * 100.
049700     IF       WS-RHE-Cents < ZERO
049800              COMPUTE WS-RHE-Cents = WS-RHE-Cents * -1.
049900     DIVIDE   WS-RHE-Cents BY 2 GIVING WS-RHE-Quot
050000                               REMAINDER WS-RHE-Rem.
050100     IF       WS-RHE-Rem NOT = 0
050200              PERFORM AA056A-Bump.
050300 AA056-Exit.
050400     EXIT.
050500*
050600 AA056A-Bump.
050700     IF       WS-Amount-Unrounded < ZERO
050800              SUBTRACT .01 FROM WS-Amount-Out
050900     ELSE
051000              ADD .01 TO WS-Amount-Out.
051100 AA056A-Exit.
051200     EXIT.
