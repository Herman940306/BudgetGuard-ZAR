000100*****************************************************
000200*                                                    *
000300*   Record Definition For Campaign File              *
000400*     Input + Pacing-Analysis fields combined        *
000500*     Uses Bg-Cam-Name as key                        *
000600*****************************************************
000700*  File size 130 bytes.
000800*
000900* 03/05/26 VBC - CREATED (REQ BG-001).
001000* 11/05/26 VBC - ADDED GROSS BUDGET FOR VAT DERIVATION (REQ BG-004).
001100* 18/05/26 VBC - ADDED DAYS-REMAINING AFTER PACING ENGINE REWRITE.
001200* 02/06/26 VBC - RISK-LEVEL WIDENED TO X(12) FOR "OVER_BUDGET".
001300*
001400 01  BG-CAMPAIGN-RECORD.
001500     03  BG-CAM-NAME             PIC X(40).
001600     03  BG-CAM-MONTHLY-BUDGET   PIC S9(11)V99 COMP-3.
001700     03  BG-CAM-CURRENT-SPEND    PIC S9(11)V99 COMP-3.
001800     03  BG-CAM-GROSS-BUDGET     PIC S9(11)V99 COMP-3.
001900     03  BG-CAM-GROSS-PRESENT    PIC X.
002000     03  BG-CAM-RDS              PIC S9(11)V99 COMP-3.
002100     03  BG-CAM-SPEND-PCT        PIC S9(3)V9(4) COMP-3.
002200     03  BG-CAM-TIME-PCT         PIC S9(3)V9(4) COMP-3.
002300     03  BG-CAM-RISK-LEVEL       PIC X(12).
002400     03  BG-CAM-DAYS-REMAINING   PIC 9(2).
002500     03  FILLER                  PIC X(10).
002600*
002700 01  BG-CAMPAIGN-RECORD-ALT REDEFINES BG-CAMPAIGN-RECORD.
002800     03  BG-CAM-KEY-VIEW         PIC X(40).
002900     03  BG-CAM-MONEY-VIEW       PIC X(24).
003000     03  FILLER                  PIC X(66).
